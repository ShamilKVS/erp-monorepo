000100*****************************************************************
000200* SALEITEM.CPY                                                  *
000300* SALE LINE-ITEM RECORD - ONE PER PRODUCT SOLD ON A SALE.       *
000400* PRODUCT NAME/SKU/PRICE ARE CAPTURED AT SALE TIME SO A LATER   *
000500* PRODUCT-MASTER CHANGE NEVER ALTERS A POSTED SALE'S HISTORY.   *
000600*****************************************************************
000700*  DATE      BY    REQUEST    DESCRIPTION                       *
000800*  --------  ----  ---------  ------------------------------    *
000900*  03/05/92  AL    SL-0011    ORIGINAL LAYOUT.                  *
001000*  07/19/95  AL    SL-0089    ADDED SI-ITEM-PROD-SKU SO REPORTS  *
001100*                             NO LONGER RE-LOOK UP THE MASTER.   *
001200*  02/11/03  SK    SL-0215    ADDED SI-ITEM-DISC-PCT FOR PER-    *
001300*                             LINE DISCOUNTING.                  *
001400*****************************************************************
001500 01  SI-SALE-ITEM-RECORD.
001600     05  SI-ITEM-SALE-ID             PIC 9(09).
001700     05  SI-ITEM-PROD-ID             PIC 9(09).
001800     05  SI-ITEM-PROD-NAME           PIC X(30).
001900     05  SI-ITEM-PROD-SKU            PIC X(20).
002000     05  SI-ITEM-QTY                 PIC S9(5).
002100     05  SI-ITEM-QTY-X  REDEFINES  SI-ITEM-QTY  PIC X(05).
002200     05  SI-ITEM-UNIT-PRICE          PIC S9(8)V99.
002300     05  SI-ITEM-DISC-PCT            PIC S9(3)V99.
002400     05  SI-ITEM-LINE-TOTAL          PIC S9(10)V99.
002500     05  FILLER                      PIC X(10).
