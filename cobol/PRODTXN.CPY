000100*****************************************************************
000200* PRODTXN.CPY                                                   *
000300* PRODUCT MAINTENANCE TRANSACTION - ADD / CHANGE / DEACTIVATE   *
000400* AGAINST THE PRODUCT MASTER.  READ BY PRODMAIN, SORTED BY THE  *
000500* OPERATOR INTO PT-PROD-ID SEQUENCE AHEAD OF THE RUN TO MATCH   *
000600* THE OLD MASTER'S SEQUENCE (SAME CONVENTION AS ANY OTHER       *
000700* SEQUENTIAL MASTER UPDATE IN THIS SHOP).                       *
000800*****************************************************************
000900*  DATE      BY    REQUEST    DESCRIPTION                       *
001000*  --------  ----  ---------  ------------------------------    *
001100*  11/02/87  AL    PR-0119    ORIGINAL LAYOUT, ADD ONLY.         *
001200*  04/14/91  AL    PR-0247    ADDED CHANGE AND DEACTIVATE        *
001300*                             ACTION CODES.                      *
001400*****************************************************************
001500 01  PT-PROD-TXN-RECORD.
001600     05  PT-ACTION-CODE              PIC X(01).
001700         88  PT-ACTION-ADD           VALUE 'A'.
001800         88  PT-ACTION-CHANGE        VALUE 'C'.
001900         88  PT-ACTION-DEACTIVATE    VALUE 'D'.
002000     05  PT-PROD-ID                  PIC 9(09).
002100     05  PT-PROD-SKU                 PIC X(20).
002200     05  PT-PROD-NAME                PIC X(30).
002300     05  PT-PROD-DESC                PIC X(50).
002400     05  PT-PROD-PRICE               PIC S9(8)V99.
002500     05  PT-PROD-STOCK-QTY           PIC S9(7).
002600     05  PT-PROD-CATEGORY            PIC X(20).
002700     05  FILLER                      PIC X(03).
