000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              SALEDTLX.
000300 AUTHOR.                  ASHLEY LINDQUIST.
000400 INSTALLATION.            CRESCENT RETAIL DATA CENTER.
000500 DATE-WRITTEN.            11/14/95.
000600 DATE-COMPILED.
000700 SECURITY.                COMPANY CONFIDENTIAL - RETAIL SYSTEMS ONLY.
000800*****************************************************************
000900* SALEDTLX - SALES DETAIL EXTRACT.                               *
001000* ONE PASS OF THE SALES FILE (HEADERS ONLY), PARM-CARD DRIVEN    *
001100* DATE RANGE, ALL STATUSES INCLUDED (UNLIKE SALESRPT, WHICH IS   *
001200* COMPLETED SALES ONLY).  WRITES ONE COMMA-SEPARATED DETAIL LINE *
001300* PER QUALIFYING SALE FOR PICKUP BY THE ACCOUNTING EXTRACT JOB.  *
001400*****************************************************************
001500*  DATE      BY    REQUEST    DESCRIPTION                       *
001600*  --------  ----  ---------  ------------------------------    *
001700*  11/14/95  AL    SL-0101    ORIGINAL PROGRAM.                  *
001800*  09/30/98  DW    SL-0143    Y2K - SALE-DATE AND PARM-CARD      *
001900*                             DATES NOW 9(8) YYYYMMDD.           *
002000*  05/02/06  SK    SL-0212    CUSTOMER NAME BLANK NOW WRITES     *
002100*                             "N/A" INSTEAD OF SPACES - THE      *
002200*                             ACCOUNTING LOAD JOB WAS REJECTING  *
002300*                             THE BLANK FIELD.                   *
002400*  08/14/09  RT    SL-0262    WIDENED THE OUTPUT LINE FOR THE    *
002500*                             NEW BANK-TRANSFER PAYMENT METHOD.  *
002600*  06/03/14  RT    SL-0293    REVIEWED FOR THE NEW CATEGORY-CODE *
002700*                             VALUES FROM MERCHANDISING - NO CODE *
002800*                             CHANGE REQUIRED, THIS EXTRACT NEVER *
002900*                             TOUCHES PRODUCT CATEGORY.           *
003000*****************************************************************
003100*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400*
003500*    C01/TOP-OF-FORM AND UPSI-0 ARE CARRIED FOR CONSISTENCY WITH
003600*    THE REST OF THE SALES SUITE BUT ARE NOT ACTUALLY USED HERE -
003700*    THIS PROGRAM WRITES A LINE-SEQUENTIAL EXTRACT FILE, NOT A
003800*    PAGINATED PRINT FILE.
003900*
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS NUM-CLASS IS '0' THRU '9'
004300     UPSI-0 ON STATUS IS UPSI-0-ON
004400            OFF STATUS IS UPSI-0-OFF.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*
004900*    ONE-CARD PARAMETER FILE - START AND END DATE OF THE EXTRACT
005000*    WINDOW, SUPPLIED BY THE JCL FOR EACH RUN.
005100*
005200     SELECT DETAIL-PARM-CARD
005300         ASSIGN TO DTLPARM
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500*
005600*    READ ONLY - THIS PROGRAM NEVER WRITES BACK TO THE SALES FILE.
005700*
005800     SELECT SALES-FILE
005900         ASSIGN TO SALESDAT
006000         ORGANIZATION IS SEQUENTIAL.
006100*
006200*    COMMA-SEPARATED EXTRACT PICKED UP BY THE ACCOUNTING LOAD JOB
006300*    THAT RUNS IMMEDIATELY AFTER THIS ONE.
006400*
006500     SELECT DETAIL-EXTRACT-FILE
006600         ASSIGN TO SALESDTX
006700         ORGANIZATION IS LINE SEQUENTIAL.
006800*
006900 DATA DIVISION.
007000 FILE SECTION.
007100*
007200 FD  DETAIL-PARM-CARD
007300     LABEL RECORD IS OMITTED
007400     DATA RECORD IS DP-PARM-CARD.
007500 01  DP-PARM-CARD.
007600     05  DP-START-DATE                PIC 9(08).
007700     05  DP-END-DATE                  PIC 9(08).
007800     05  FILLER                       PIC X(04)    VALUE SPACES.
007900*
008000 FD  SALES-FILE
008100     LABEL RECORD IS STANDARD
008200     RECORD CONTAINS 160 CHARACTERS
008300     DATA RECORD IS SH-SALE-RECORD.
008400     COPY SALEHDR.
008500*
008600*    ONE COMMA-SEPARATED DETAIL LINE PER QUALIFYING SALE, PLUS THE
008700*    ONE-TIME COLUMN-HEADING LINE WRITTEN AT 1000-INIT.
008800*
008900 FD  DETAIL-EXTRACT-FILE
009000     LABEL RECORD IS OMITTED
009100     DATA RECORD IS DX-DETAIL-LINE.
009200 01  DX-DETAIL-LINE                   PIC X(150).
009300*
009400*    -------------------------------------------------------------
009500*    WORKING-STORAGE
009600*    -------------------------------------------------------------
009700 WORKING-STORAGE SECTION.
009800*
009900*    THESE TWO STAND ALONE AT THE 77 LEVEL RATHER THAN INSIDE
010000*    WORK-AREA - MORE-RECS IS THE SOLE DRIVING LOOP TEST FOR THE
010100*    WHOLE PROGRAM AND C-RCTR IS THE STRING POINTER REBUILT FOR
010200*    EVERY DETAIL LINE, SO NEITHER ONE IS REALLY PART OF A SHARED
010300*    WORK AREA.
010400*
010500 77  MORE-RECS                        PIC X(03)    VALUE 'YES'.
010600 77  C-RCTR                           PIC 9(07)    VALUE ZERO COMP.
010700*
010800*    SALE-DATE COMES OFF THE HEADER AS A STRAIGHT 9(8) NUMBER -
010900*    I-DATE UNPACKS IT INTO YEAR/MONTH/DAY FOR THE MM/DD/YYYY
011000*    EDIT BELOW, AND WS-CURRENT-DATE-NUM REDEFINES IT SO THE
011100*    UNEDITED 9(8) FORM IS STILL AVAILABLE FOR A STRAIGHT MOVE.
011200*
011300 01  I-DATE.
011400     05  I-YEAR                       PIC 9(4).
011500     05  I-MONTH                      PIC 99.
011600     05  I-DAY                        PIC 99.
011700*
011800 01  WS-CURRENT-DATE-NUM  REDEFINES  I-DATE   PIC 9(08).
011900*
012000*    OUTPUT-LINE WORK AREA - EVERY FIELD EDITED HERE BEFORE THE
012100*    STRING STATEMENT BUILDS THE FINAL COMMA-SEPARATED LINE.
012200*
012300*    THE ACCOUNTING LOAD JOB CHOKES ON AN EMPTY COLUMN, SO A
012400*    BLANK CUSTOMER NAME IS FORCED TO THE LITERAL "N/A" BEFORE
012500*    IT EVER REACHES THE STRING STATEMENT (SEE SL-0212 ABOVE).
012600*
012700 01  WS-CUST-NAME-OUT                 PIC X(30).
012800*
012900*    MM/DD/YYYY DISPLAY FORM OF THE SALE DATE FOR THE EXTRACT -
013000*    THE ACCOUNTING SIDE WANTS SLASHES, NOT THE RAW 9(8).
013100*
013200 01  WS-DATE-EDIT.
013300     05  WS-DE-MM                     PIC 99.
013400     05  FILLER                       PIC X       VALUE '/'.
013500     05  WS-DE-DD                     PIC 99.
013600     05  FILLER                       PIC X       VALUE '/'.
013700     05  WS-DE-YYYY                   PIC 9(4).
013800*
013900*    EACH OF THE FOUR MONEY AMOUNTS ON THE SALE IS MOVED HERE IN
014000*    TURN AND PUSHED THROUGH 2150-STRING-ONE-AMOUNT - THE X(14)
014100*    REDEFINES LETS THE STRING STATEMENT TREAT THE EDITED FIGURE
014200*    AS ALPHANUMERIC WITHOUT A SEPARATE WORKING FIELD FOR EACH.
014300*
014400 01  WS-MONEY-EDIT                    PIC -ZZZZZZZZZ9.99.
014500 01  WS-MONEY-EDIT-X  REDEFINES  WS-MONEY-EDIT   PIC X(14).
014600*
014700*    SAME PATTERN FOR THE ITEM COUNT - EDITED NUMERIC FIRST,
014800*    THEN REDEFINED AS ALPHANUMERIC FOR THE STRING STATEMENT.
014900*
015000 01  WS-COUNT-EDIT                    PIC ZZ9.
015100 01  WS-COUNT-EDIT-X  REDEFINES  WS-COUNT-EDIT   PIC X(03).
015200*
015300*    COLUMN-HEADING LINE, BUILT ONCE AT 1000-INIT AND WRITTEN
015400*    AS THE FIRST RECORD OF THE EXTRACT FILE.
015500*
015600 01  WS-HEADING-LINE                  PIC X(150).
015700*
015800*    -------------------------------------------------------------
015900*    PROCEDURE DIVISION
016000*    -------------------------------------------------------------
016100 PROCEDURE DIVISION.
016200*
016300*    MAINLINE DRIVER - READ THE PARM CARD, RUN EVERY SALE HEADER
016400*    ON THE FILE THROUGH THE DATE-RANGE TEST, CLOSE UP.  UNLIKE
016500*    SALESRPT, THIS PASS DOES NOT CARE ABOUT SALE-STATUS - A
016600*    CANCELLED SALE GOES TO ACCOUNTING JUST LIKE A COMPLETED ONE,
016700*    FOR THE RECONCILIATION THAT RUNS ON THEIR SIDE.
016800*
016900 0000-SALEDTLX.
017000     PERFORM 1000-INIT.
017100     PERFORM 2000-MAINLINE
017200         UNTIL MORE-RECS = 'NO'.
017300     PERFORM 3000-CLOSING.
017400     STOP RUN.
017500*
017600*    -------------------------------------------------------------
017700*    INITIALIZATION
017800*    -------------------------------------------------------------
017900*    PARM CARD IS A SINGLE RECORD - OPEN, READ, CLOSE - RATHER
018000*    THAN LEAVE IT OPEN FOR THE DURATION OF THE RUN.  THE COLUMN
018100*    HEADING LINE IS WRITTEN ONCE HERE SO THE EXTRACT FILE IS
018200*    SELF-DESCRIBING FOR WHOEVER OPENS IT ON THE ACCOUNTING SIDE.
018300*
018400 1000-INIT.
018500     OPEN INPUT DETAIL-PARM-CARD.
018600     READ DETAIL-PARM-CARD.
018700     CLOSE DETAIL-PARM-CARD.
018800*
018900     OPEN INPUT SALES-FILE.
019000     OPEN OUTPUT DETAIL-EXTRACT-FILE.
019100*
019200     MOVE SPACES TO WS-HEADING-LINE.
019300     STRING 'SALE NUMBER,DATE,CUSTOMER,ITEMS,SUBTOTAL,TAX,DISCOUNT,'
019400                 DELIMITED BY SIZE
019500            'TOTAL,PAYMENT METHOD,STATUS'
019600                 DELIMITED BY SIZE
019700         INTO WS-HEADING-LINE.
019800     MOVE WS-HEADING-LINE TO DX-DETAIL-LINE.
019900     WRITE DX-DETAIL-LINE.
020000*
020100     PERFORM 9000-READ-SALE.
020200*
020300*    -------------------------------------------------------------
020400*    MAINLINE - ONE SALE HEADER PER ITERATION, ANY STATUS.  THE
020500*    DATE TEST IS INCLUSIVE OF BOTH PARM-CARD DATES - A SALE
020600*    DATED EXACTLY ON THE END DATE STILL GOES TO THE EXTRACT.
020700*    -------------------------------------------------------------
020800 2000-MAINLINE.
020900     IF SH-SALE-DATE NOT < DP-START-DATE
021000         AND SH-SALE-DATE NOT > DP-END-DATE
021100             PERFORM 2100-BUILD-DETAIL-LINE
021200             PERFORM 2190-WRITE-DETAIL-LINE
021300     END-IF.
021400     PERFORM 9000-READ-SALE.
021500*
021600*    BUILDS THE COMMA-SEPARATED DETAIL LINE ONE FIELD AT A TIME
021700*    WITH STRING ... WITH POINTER C-RCTR, SO EACH FIELD LANDS
021800*    RIGHT AFTER THE PRECEDING COMMA REGARDLESS OF HOW MUCH ROOM
021900*    THE EDITED FIELD AHEAD OF IT ACTUALLY USED.
022000*
022100 2100-BUILD-DETAIL-LINE.
022200     MOVE SPACES TO DX-DETAIL-LINE.
022300     MOVE 1 TO C-RCTR.
022400     MOVE SPACES TO WS-CUST-NAME-OUT.
022500     IF SH-SALE-CUST-NAME = SPACES
022600         MOVE 'N/A' TO WS-CUST-NAME-OUT
022700     ELSE
022800         MOVE SH-SALE-CUST-NAME TO WS-CUST-NAME-OUT
022900     END-IF.
023000*
023100     MOVE SH-SALE-DATE TO WS-CURRENT-DATE-NUM.
023200     MOVE I-MONTH TO WS-DE-MM.
023300     MOVE I-DAY   TO WS-DE-DD.
023400     MOVE I-YEAR  TO WS-DE-YYYY.
023500*
023600     MOVE SH-SALE-ITEM-COUNT TO WS-COUNT-EDIT.
023700*
023800     STRING SH-SALE-NUMBER      DELIMITED BY SIZE
023900            ','                 DELIMITED BY SIZE
024000            WS-DATE-EDIT        DELIMITED BY SIZE
024100            ','                 DELIMITED BY SIZE
024200            WS-CUST-NAME-OUT    DELIMITED BY SIZE
024300            ','                 DELIMITED BY SIZE
024400            WS-COUNT-EDIT-X     DELIMITED BY SIZE
024500            ','                 DELIMITED BY SIZE
024600         INTO DX-DETAIL-LINE
024700         WITH POINTER C-RCTR.
024800*
024900     MOVE SH-SALE-SUBTOTAL TO WS-MONEY-EDIT.
025000     PERFORM 2150-STRING-ONE-AMOUNT.
025100     MOVE SH-SALE-TAX-AMT TO WS-MONEY-EDIT.
025200     PERFORM 2150-STRING-ONE-AMOUNT.
025300     MOVE SH-SALE-DISC-AMT TO WS-MONEY-EDIT.
025400     PERFORM 2150-STRING-ONE-AMOUNT.
025500     MOVE SH-SALE-TOTAL-AMT TO WS-MONEY-EDIT.
025600     PERFORM 2150-STRING-ONE-AMOUNT.
025700*
025800     STRING SH-SALE-PAY-METHOD   DELIMITED BY SIZE
025900            ','                  DELIMITED BY SIZE
026000            SH-SALE-STATUS       DELIMITED BY SIZE
026100         INTO DX-DETAIL-LINE
026200         WITH POINTER C-RCTR.
026300*
026400*    ONE MONEY FIELD PER CALL - SHARED BY ALL FOUR AMOUNTS ON THE
026500*    SALE SO THE STRING LOGIC IS WRITTEN ONCE.
026600*
026700 2150-STRING-ONE-AMOUNT.
026800     STRING WS-MONEY-EDIT-X   DELIMITED BY SIZE
026900            ','               DELIMITED BY SIZE
027000         INTO DX-DETAIL-LINE
027100         WITH POINTER C-RCTR.
027200*
027300 2190-WRITE-DETAIL-LINE.
027400     WRITE DX-DETAIL-LINE.
027500*
027600*    -------------------------------------------------------------
027700*    CLOSING
027800*    -------------------------------------------------------------
027900 3000-CLOSING.
028000     CLOSE SALES-FILE.
028100     CLOSE DETAIL-EXTRACT-FILE.
028200*
028300*    -------------------------------------------------------------
028400*    READ - SETS MORE-RECS TO 'NO' AT END OF FILE, WHICH DRIVES
028500*    THE 2000-MAINLINE PERFORM UNTIL IN THE MAINLINE PARAGRAPH.
028600*    -------------------------------------------------------------
028700 9000-READ-SALE.
028800     READ SALES-FILE
028900         AT END
029000             MOVE 'NO' TO MORE-RECS.
029100*
029200*    END OF SALEDTLX.
