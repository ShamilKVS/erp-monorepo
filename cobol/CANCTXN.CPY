000100*****************************************************************
000200* CANCTXN.CPY                                                   *
000300* SALE CANCELLATION REQUEST - ONE LINE PER SALE TO BE           *
000400* CANCELLED.  READ BY SALECANC AGAINST THE SALES-FILE.          *
000500*****************************************************************
000600*  DATE      BY    REQUEST    DESCRIPTION                       *
000700*  --------  ----  ---------  ------------------------------    *
000800*  05/02/06  SK    SL-0212    ORIGINAL LAYOUT.                   *
000900*****************************************************************
001000 01  CX-CANCEL-REQUEST.
001100     05  CX-SALE-ID                  PIC 9(09).
001200     05  CX-SALE-NUMBER               PIC X(14).
001300     05  FILLER                      PIC X(07).
