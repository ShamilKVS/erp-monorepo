000100*****************************************************************
000200* SALETXN.CPY                                                   *
000300* SALE TRANSACTION INPUT - ONE SALE-HEADER LINE FOLLOWED BY     *
000400* TX-ITEM-COUNT ITEM-DETAIL LINES, IN INPUT ORDER.  BOTH LINE   *
000500* SHAPES SHARE TX-REC-TYPE IN COLUMN ONE SO SALEPOST CAN TELL   *
000600* THEM APART ON THE READ (SAME IDEA AS A MULTI-RECORD-TYPE      *
000700* MASTER, BORROWED HERE FOR A TRANSACTION FILE).                *
000800*****************************************************************
000900*  DATE      BY    REQUEST    DESCRIPTION                       *
001000*  --------  ----  ---------  ------------------------------    *
001100*  03/05/92  AL    SL-0013    ORIGINAL LAYOUT, HEADER LINE ONLY. *
001200*  07/19/95  AL    SL-0090    ADDED ITEM-DETAIL LINE SHAPE AND   *
001300*                             TX-REC-TYPE DISCRIMINATOR.         *
001400*****************************************************************
001500 01  TX-SALE-HEADER-LINE.
001600     05  TX-REC-TYPE                 PIC X(01).
001700         88  TX-IS-SALE-HEADER       VALUE 'H'.
001800     05  TX-USER-ID                  PIC 9(09).
001900     05  TX-CUST-NAME                PIC X(30).
002000     05  TX-CUST-PHONE               PIC X(15).
002100     05  TX-PAY-METHOD               PIC X(13).
002200     05  TX-TAX-AMT                  PIC S9(8)V99.
002300     05  TX-DISC-AMT                 PIC S9(8)V99.
002400     05  TX-ITEM-COUNT               PIC 9(03).
002500 01  TX-SALE-ITEM-LINE.
002600     05  TX-ITEM-REC-TYPE            PIC X(01).
002700         88  TX-IS-SALE-ITEM         VALUE 'D'.
002800     05  TX-ITEM-PROD-ID             PIC 9(09).
002900     05  TX-ITEM-QTY                 PIC S9(5).
003000     05  TX-ITEM-DISC-PCT            PIC S9(3)V99.
