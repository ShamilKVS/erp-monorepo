000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              SALEPOST.
000300 AUTHOR.                  ASHLEY LINDQUIST.
000400 INSTALLATION.            CRESCENT RETAIL DATA CENTER.
000500 DATE-WRITTEN.            03/05/92.
000600 DATE-COMPILED.
000700 SECURITY.                COMPANY CONFIDENTIAL - RETAIL SYSTEMS ONLY.
000800*****************************************************************
000900* SALEPOST - SALE POSTING ENGINE.                               *
001000* READS THE DAY'S SALE-TRANSACTION INPUT (ONE HEADER LINE PLUS  *
001100* N ITEM-DETAIL LINES PER SALE), VALIDATES THE CASHIER AND EACH  *
001200* LINE ITEM AGAINST THE PRODUCT MASTER, COMPUTES LINE TOTALS,   *
001300* SUBTOTAL, TAX, DISCOUNT AND GRAND TOTAL, ASSIGNS THE NEXT      *
001400* SALE NUMBER FOR THE DAY, DEPLETES STOCK, AND POSTS THE SALE    *
001500* HEADER AND ITEM RECORDS.  A SALE THAT FAILS ANY CHECK IS NOT   *
001600* POSTED AT ALL - ONE REJECT LINE IS WRITTEN INSTEAD.            *
001700*****************************************************************
001800*  DATE      BY    REQUEST    DESCRIPTION                       *
001900*  --------  ----  ---------  ------------------------------    *
002000*  03/05/92  AL    SL-0014    ORIGINAL PROGRAM.                  *
002100*  07/19/95  AL    SL-0091    ADDED PER-LINE DISCOUNT PERCENT.   *
002200*  09/30/98  DW    SL-0141    Y2K - SALE-DATE AND SALE NUMBER     *
002300*                             PREFIX NOW CARRY A 4-DIGIT YEAR.    *
002400*  02/11/03  SK    SL-0216    REJECT ON INACTIVE PRODUCT AND ON   *
002500*                             INSUFFICIENT STOCK, NOT JUST ON A   *
002600*                             MISSING PRODUCT ID.                 *
002700*  05/02/06  SK    SL-0213    SALE STATUS SET TO COMPLETED HERE   *
002800*                             RATHER THAN LEFT PENDING - REPORT   *
002900*                             PROGRAM NO LONGER SEES PENDING      *
003000*                             SALES FROM THIS PROGRAM'S OUTPUT.   *
003100*  08/14/09  RT    SL-0260    RAISED PRODUCT AND ITEM TABLE       *
003200*                             SIZES FOR THE HOLIDAY CATALOG.      *
003300*  06/03/14  RT    SL-0288    REVIEWED FOR THE NEW CATEGORY-CODE  *
003400*                             VALUES FROM MERCHANDISING - NO CODE *
003500*                             CHANGE REQUIRED.                    *
003600*****************************************************************
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000*
004100*    C01/TOP-OF-FORM IS USED BY THE REJECT LISTING'S PAGE HEADING
004200*    ONLY.  UPSI-0 IS RESERVED FOR A FUTURE TEST-RUN SWITCH AND IS
004300*    NOT YET TESTED ANYWHERE IN THIS PROGRAM.
004400*
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS NUM-CLASS IS '0' THRU '9'
004800     UPSI-0 ON STATUS IS UPSI-0-ON
004900            OFF STATUS IS UPSI-0-OFF.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300*
005400*    THE DAY'S SALE TRANSACTIONS - ONE HEADER LINE FOLLOWED BY
005500*    TX-ITEM-COUNT ITEM-DETAIL LINES, REPEATED FOR EACH SALE.
005600*
005700     SELECT SALE-TXN-INPUT
005800         ASSIGN TO SALETXN
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000*
006100*    CASHIER (USER) MASTER - EXISTENCE CHECK ONLY.  SEE THE NOTE
006200*    AT WS-USER-TABLE BELOW.
006300*
006400     SELECT USER-FILE
006500         ASSIGN TO USERMAST
006600         ORGANIZATION IS SEQUENTIAL.
006700*
006800*    READ WHOLE AT 1000-INIT AND REWRITTEN WHOLE AT 3000-CLOSING
006900*    WITH DEPLETED STOCK QUANTITIES - THIS PROGRAM DOES NOT RUN
007000*    AGAINST AN OLD/NEW MASTER PAIR THE WAY PRODMAIN DOES.
007100*
007200     SELECT PRODUCT-MASTER
007300         ASSIGN TO PRODMAST
007400         ORGANIZATION IS SEQUENTIAL.
007500*
007600*    SALE HEADER AND SALE ITEM OUTPUT - BOTH OPENED EXTEND SO A
007700*    RUN APPENDS TO TODAY'S FILE RATHER THAN OVERWRITING IT.
007800*
007900     SELECT SALES-FILE
008000         ASSIGN TO SALESDAT
008100         ORGANIZATION IS SEQUENTIAL.
008200     SELECT SALE-ITEMS-FILE
008300         ASSIGN TO SALEITMS
008400         ORGANIZATION IS SEQUENTIAL.
008500*
008600*    REJECT LISTING - ONE LINE PER REJECTED SALE PLUS THE
008700*    END-OF-RUN REJECT COUNT.
008800*
008900     SELECT ERROR-FILE
009000         ASSIGN TO ERRORPRT
009100         ORGANIZATION IS RECORD SEQUENTIAL.
009200*
009300 DATA DIVISION.
009400 FILE SECTION.
009500*
009600*    SALE-TXN-INPUT LAYOUT LIVES IN SALETXN.CPY - IT REDEFINES ONE
009700*    PHYSICAL RECORD AREA AS EITHER A HEADER OR AN ITEM LINE,
009800*    SINCE BOTH RECORD TYPES ARRIVE ON THE SAME LINE-SEQUENTIAL
009900*    FILE WITH NO RECORD-TYPE BYTE OF THEIR OWN.
010000*
010100 FD  SALE-TXN-INPUT
010200     LABEL RECORD IS STANDARD
010300     DATA RECORD IS TX-SALE-HEADER-LINE, TX-SALE-ITEM-LINE.
010400     COPY SALETXN.
010500*
010600 FD  USER-FILE
010700     LABEL RECORD IS STANDARD
010800     RECORD CONTAINS 60 CHARACTERS
010900     DATA RECORD IS UM-USER-RECORD.
011000     COPY USERMAST.
011100*
011200 FD  PRODUCT-MASTER
011300     LABEL RECORD IS STANDARD
011400     RECORD CONTAINS 150 CHARACTERS
011500     DATA RECORD IS PM-PRODUCT-RECORD.
011600     COPY PRODMAST.
011700*
011800*    SALE HEADER - ONE RECORD PER POSTED SALE.
011900*
012000 FD  SALES-FILE
012100     LABEL RECORD IS STANDARD
012200     RECORD CONTAINS 160 CHARACTERS
012300     DATA RECORD IS SH-SALE-RECORD.
012400     COPY SALEHDR.
012500*
012600*    SALE ITEM - ONE RECORD PER LINE ITEM OF A POSTED SALE, TIED
012700*    BACK TO ITS HEADER BY SI-ITEM-SALE-ID.
012800*
012900 FD  SALE-ITEMS-FILE
013000     LABEL RECORD IS STANDARD
013100     RECORD CONTAINS 110 CHARACTERS
013200     DATA RECORD IS SI-SALE-ITEM-RECORD.
013300     COPY SALEITEM.
013400*
013500*    REJECT LISTING PRINT FILE - LINAGE FOOTING AT 55 LEAVES ROOM
013600*    FOR THE COLUMN HEADING TO REPRINT BEFORE THE PAGE RUNS OUT.
013700*
013800 FD  ERROR-FILE
013900     LABEL RECORD IS OMITTED
014000     RECORD CONTAINS 132 CHARACTERS
014100     LINAGE IS 60 WITH FOOTING AT 55
014200     DATA RECORD IS ERRLINE.
014300*
014400 01  ERRLINE                          PIC X(132).
014500*
014600*    -------------------------------------------------------------
014700*    WORKING-STORAGE
014800*    -------------------------------------------------------------
014900 WORKING-STORAGE SECTION.
015000*
015100*    THESE TWO STAND ALONE AT THE 77 LEVEL RATHER THAN INSIDE
015200*    WORK-AREA - MORE-RECS IS REUSED ACROSS THREE SEPARATE LOAD
015300*    PASSES (PRODUCT TABLE, USER TABLE, SALE-SEQUENCE SCAN) PLUS
015400*    THE MAIN TRANSACTION READ, AND C-PCTR BELONGS TO THE REJECT
015500*    LISTING ALONE - NEITHER ONE IS REALLY PART OF ONE WORK AREA.
015600*
015700 77  MORE-RECS                        PIC X(03)    VALUE 'YES'.
015800 77  C-PCTR                           PIC 9(02)    VALUE ZERO COMP.
015900*
016000 01  WORK-AREA.
016100*
016200*    ERR-SWITCH IS SET BY 2100-VALIDATE-SALE ONCE, AFTER ALL ITEM
016300*    LINES HAVE BEEN READ, AND DRIVES THE POST-VS-REJECT BRANCH
016400*    IN 2000-MAINLINE.  WS-SALE-OK-SW IS THE RUNNING FLAG CHECKED
016500*    AND SET WHILE VALIDATION IS STILL IN PROGRESS.
016600*
016700     05  ERR-SWITCH                   PIC X(03)    VALUE 'NO'.
016800     05  WS-SALE-OK-SW                PIC X(03)    VALUE 'YES'.
016900*
017000*    WS-FOUND-SW IS SHARED BY THE USER-ID SEARCH AT 2100 AND THE
017100*    PRODUCT SEARCH AT 2150 - ONLY ONE IS EVER IN PROGRESS AT ONCE.
017200*
017300     05  WS-FOUND-SW                  PIC X(03)    VALUE 'NO'.
017400*
017500*    C-ERR-PCTR DRIVES THE REJECT LISTING'S PAGE NUMBER; C-ERR-CTR
017600*    AND C-POSTED-CTR ARE PRINTED (OR, IN C-POSTED-CTR'S CASE,
017700*    AVAILABLE FOR) THE END-OF-RUN TOTALS.
017800*
017900     05  C-ERR-PCTR                   PIC 9(02)    VALUE ZERO COMP.
018000     05  C-ERR-CTR                    PIC 9(06)    VALUE ZERO COMP.
018100     05  C-POSTED-CTR                 PIC 9(06)    VALUE ZERO COMP.
018200*
018300*    SUBSCRIPT INTO WS-ITEM-TABLE, ONE PER ITEM LINE OF THE SALE
018400*    CURRENTLY BEING VALIDATED OR POSTED.
018500*
018600     05  WS-ITEM-SUB                  PIC 9(04)    VALUE ZERO COMP.
018700*
018800*    TODAY'S DATE, BROKEN OUT FOR THE REJECT-LISTING HEADING AND
018900*    FOR BUILDING THE SALE NUMBER'S DATE PORTION BELOW.
019000*
019100 01  I-DATE.
019200     05  I-YEAR                       PIC 9(4).
019300     05  I-MONTH                      PIC 99.
019400     05  I-DAY                        PIC 99.
019500*
019600 01  WS-POSTING-DATE  REDEFINES  I-DATE   PIC 9(08).
019700*
019800*    SL + 8-DIGIT POSTING DATE + 4-DIGIT DAILY SEQUENCE - SEE
019900*    2360-NEXT-SALE-NUMBER.  WS-SN-NUMERIC BELOW REDEFINES THE
020000*    SAME AREA SO SH-SALE-NUMBER CAN BE COMPARED NUMERICALLY BY
020100*    DATE AND SEQUENCE WHEN 1300-FIND-LAST-SALE-SEQ SCANS TODAY'S
020200*    ALREADY-POSTED SALES.
020300*
020400 01  WS-SALE-NUMBER-AREA.
020500     05  WS-SN-PREFIX                 PIC X(02)    VALUE 'SL'.
020600     05  WS-SN-DATE                   PIC 9(08).
020700     05  WS-SN-SEQ                    PIC 9(04).
020800     05  WS-SN-SEQ-X  REDEFINES  WS-SN-SEQ  PIC X(04).
020900*
021000 01  WS-SN-NUMERIC  REDEFINES  WS-SALE-NUMBER-AREA.
021100     05  FILLER                       PIC X(02).
021200     05  WS-SN-NUM-DATE               PIC 9(08).
021300     05  WS-SN-NUM-SEQ                PIC 9(04).
021400*
021500*    WS-LAST-SEQ IS THE HIGHEST DAILY SEQUENCE SEEN SO FAR TODAY -
021600*    SET BY 1300-FIND-LAST-SALE-SEQ AT START-UP, BUMPED BY EACH
021700*    CALL TO 2360-NEXT-SALE-NUMBER.  WS-LAST-SALE-ID IS THE
021800*    SEPARATE, NEVER-RESET INTERNAL RECORD KEY (SH-SALE-ID) USED
021900*    TO TIE A SALE-ITEM RECORD BACK TO ITS HEADER.
022000*
022100 01  WS-LAST-SEQ                      PIC 9(04)    VALUE ZERO COMP.
022200 01  WS-LAST-SALE-ID                  PIC 9(09)    VALUE ZERO COMP.
022300*
022400*    PRODUCT MASTER TABLE - WHOLE MASTER LOADED HERE AT 1000-INIT
022500*    SO ITEM LOOKUPS CAN BE RANDOM WITHIN A SEQUENTIAL FILE, AND
022600*    REWRITTEN BACK OUT AT 3000-CLOSING AFTER STOCK IS DEPLETED.
022700*
022800 01  WS-PRODUCT-TABLE.
022900     05  WS-PT-COUNT                  PIC 9(04)    VALUE ZERO COMP.
023000     05  WS-PT-ENTRY OCCURS 2000 TIMES
023100             ASCENDING KEY IS WS-PT-PROD-ID
023200             INDEXED BY PT-IDX.
023300         10  WS-PT-PROD-ID            PIC 9(09).
023400         10  WS-PT-SKU                PIC X(20).
023500         10  WS-PT-NAME               PIC X(30).
023600         10  WS-PT-DESC               PIC X(50).
023700         10  WS-PT-PRICE              PIC S9(8)V99.
023800         10  WS-PT-STOCK-QTY          PIC S9(7).
023900         10  WS-PT-CATEGORY           PIC X(20).
024000         10  WS-PT-ACTIVE-FLAG        PIC X(01).
024100*
024200*    USER (CASHIER) TABLE - EXISTENCE CHECK ONLY, PER SYSTEM
024300*    NON-GOALS NO LOGIN/PASSWORD PROCESSING IS DONE HERE.
024400*
024500 01  WS-USER-TABLE.
024600     05  WS-UT-COUNT                  PIC 9(04)    VALUE ZERO COMP.
024700     05  WS-UT-ENTRY OCCURS 500 TIMES
024800             ASCENDING KEY IS WS-UT-USER-ID
024900             INDEXED BY UT-IDX.
025000         10  WS-UT-USER-ID            PIC 9(09).
025100*
025200*    PER-TRANSACTION ITEM TABLE - HOLDS THE ITEM-DETAIL LINES OF
025300*    THE SALE CURRENTLY BEING VALIDATED AND POSTED.
025400*
025500 01  WS-ITEM-TABLE.
025600     05  WS-IT-ENTRY OCCURS 200 TIMES INDEXED BY IT-IDX.
025700         10  WS-IT-PROD-ID            PIC 9(09).
025800         10  WS-IT-QTY                PIC S9(5).
025900         10  WS-IT-DISC-PCT           PIC S9(3)V99.
026000         10  WS-IT-LINE-TOTAL         PIC S9(10)V99.
026100*
026200*    WS-IT-PROD-SUB CACHES THE PRODUCT TABLE SUBSCRIPT FOUND AT
026300*    VALIDATION TIME (2150-FIND-PRODUCT) SO 2210-POST-ONE-ITEM
026400*    DOES NOT HAVE TO SEARCH THE PRODUCT TABLE A SECOND TIME.
026500*
026600         10  WS-IT-PROD-SUB           PIC 9(04)    COMP.
026700*
026800*    WORKING AREAS FOR 2250-CALC-LINE-TOTAL - GROSS BEFORE
026900*    DISCOUNT, THE DISCOUNT MULTIPLIER, THE RUNNING SALE
027000*    SUBTOTAL, AND THE FINAL SALE TOTAL AFTER TAX AND DISCOUNT.
027100*
027200 01  WS-CALC-AREA.
027300     05  WS-GROSS                     PIC S9(10)V99 VALUE ZERO.
027400     05  WS-DISC-MULT                 PIC S9V99     VALUE ZERO.
027500     05  WS-SUBTOTAL                  PIC S9(10)V99 VALUE ZERO.
027600     05  WS-SALE-TOTAL                PIC S9(10)V99 VALUE ZERO.
027700*
027800*
027900*    ONE REJECT LINE - USER ID, CUSTOMER NAME AND PAY METHOD OFF
028000*    THE SALE HEADER, FOLLOWED BY THE REASON.  NO ITEM-LEVEL
028100*    DETAIL IS PRINTED - THE WHOLE SALE IS REJECTED AS ONE UNIT.
028200*
028300 01  O-RECORD-AREA.
028400     05  O-HDR-RECORD                 PIC X(71).
028500     05  FILLER                       PIC X         VALUE SPACES.
028600     05  O-ERR-MSG                    PIC X(60).
028700*
028800*    REJECT-LISTING PAGE HEADING - DATE ON THE LEFT, TITLE IN THE
028900*    MIDDLE, PAGE NUMBER ON THE RIGHT.
029000*
029100 01  ERROR-TITLE-LINE.
029200     05  FILLER       PIC X(6)    VALUE "DATE:".
029300     05  O-MONTH      PIC 99.
029400     05  FILLER       PIC X       VALUE "/".
029500     05  O-DAY        PIC 99.
029600     05  FILLER       PIC X       VALUE "/".
029700     05  O-YEAR       PIC 9(4).
029800     05  FILLER       PIC X(30)   VALUE SPACES.
029900     05  FILLER       PIC X(28)   VALUE 'SALEPOST - REJECT LISTING'.
030000     05  FILLER       PIC X(25)   VALUE SPACES.
030100     05  FILLER       PIC X(6)    VALUE "PAGE:".
030200     05  O-PCTR       PIC Z9.
030300     05  FILLER       PIC X(25)   VALUE SPACES.
030400*
030500*
030600*    COLUMN HEADINGS, REPRINTED EVERY TIME 9900-ERR-HEADING FIRES.
030700*
030800 01  ERROR-COLUMN-LINE.
030900     05  FILLER       PIC X(12)   VALUE 'TRANSACTION'.
031000     05  FILLER       PIC X(60)   VALUE SPACES.
031100     05  FILLER       PIC X(17)   VALUE 'REASON REJECTED'.
031200     05  FILLER       PIC X(43)   VALUE SPACES.
031300*
031400*    END-OF-RUN REJECT COUNT - WRITTEN ONCE AT 3000-CLOSING.
031500*
031600 01  ERROR-TOTAL-LINE.
031700     05  FILLER       PIC X(13)   VALUE 'TOTAL REJECTS'.
031800     05  O-ERR-CTR    PIC Z,ZZ9.
031900     05  FILLER       PIC X(114)  VALUE SPACES.
032000*
032100*    -------------------------------------------------------------
032200*    MAIN CONTROL - LOAD THE THREE IN-CORE TABLES, RUN THE SALE
032300*    TRANSACTION FILE TO COMPLETION, REWRITE THE PRODUCT MASTER
032400*    WITH DEPLETED STOCK, PRINT THE REJECT TOTAL AND QUIT.
032500*    -------------------------------------------------------------
032600 PROCEDURE DIVISION.
032700*
032800 0000-SALEPOST.
032900*
033000*    MORE-RECS IS SET 'NO' BY 9000-READ-TXN-HDR WHEN THE SALE
033100*    TRANSACTION FILE IS EXHAUSTED - THIS IS THE ONLY LOOP TEST
033200*    IN THE WHOLE PROGRAM, EVEN THOUGH MORE-RECS ITSELF IS REUSED
033300*    AS THE LOOP TEST FOR EACH OF THE THREE LOAD PASSES IN TURN.
033400*
033500     PERFORM 1000-INIT.
033600     PERFORM 2000-MAINLINE
033700         UNTIL MORE-RECS = 'NO'.
033800     PERFORM 3000-CLOSING.
033900     STOP RUN.
034000*
034100*    -------------------------------------------------------------
034200*    INITIALIZATION - TODAY'S DATE, THEN THE THREE LOAD PASSES IN
034300*    A FIXED ORDER (PRODUCT, USER, SALE-SEQUENCE SCAN) BEFORE THE
034400*    RUN FILES ARE OPENED FOR THE MAIN PASS.
034500*    -------------------------------------------------------------
034600 1000-INIT.
034700     MOVE FUNCTION CURRENT-DATE TO I-DATE.
034800     MOVE I-DAY TO O-DAY.
034900     MOVE I-MONTH TO O-MONTH.
035000     MOVE I-YEAR TO O-YEAR.
035100     MOVE WS-POSTING-DATE TO WS-SN-DATE.
035200*
035300     PERFORM 1100-LOAD-PRODUCT-TABLE.
035400     PERFORM 1200-LOAD-USER-TABLE.
035500     PERFORM 1300-FIND-LAST-SALE-SEQ.
035600*
035700     OPEN INPUT SALE-TXN-INPUT.
035800     OPEN EXTEND SALES-FILE.
035900     OPEN EXTEND SALE-ITEMS-FILE.
036000     OPEN OUTPUT ERROR-FILE.
036100*
036200     PERFORM 9900-ERR-HEADING.
036300     PERFORM 9000-READ-TXN-HDR.
036400*
036500*    PRODUCT MASTER IS OPENED AND CLOSED HERE, SEPARATELY FROM
036600*    3100-REWRITE-PRODUCT-MASTER'S OPEN OUTPUT AT CLOSING TIME -
036700*    THIS SHOP'S COMPILER DOES NOT SUPPORT OPEN I-O ON A FILE
036800*    THAT MUST ALSO BE READ SEQUENTIALLY FROM THE TOP TWICE.
036900*
037000 1100-LOAD-PRODUCT-TABLE.
037100     OPEN INPUT PRODUCT-MASTER.
037200     PERFORM 1110-READ-PRODUCT.
037300     PERFORM 1120-STORE-PRODUCT
037400         UNTIL MORE-RECS = 'NO'.
037500     CLOSE PRODUCT-MASTER.
037600     MOVE 'YES' TO MORE-RECS.
037700*
037800 1110-READ-PRODUCT.
037900     READ PRODUCT-MASTER
038000         AT END
038100             MOVE 'NO' TO MORE-RECS.
038200*
038300*    ASCENDING KEY ON WS-PT-PROD-ID REQUIRES THE PRODUCT MASTER TO
038400*    ARRIVE IN PRODUCT-ID ORDER - TRUE TODAY SINCE PRODMAIN WRITES
038500*    IT THAT WAY, BUT WORTH A REMINDER FOR WHOEVER TOUCHES EITHER
038600*    PROGRAM NEXT.
038700*
038800 1120-STORE-PRODUCT.
038900     ADD 1 TO WS-PT-COUNT.
039000     MOVE PM-PROD-ID       TO WS-PT-PROD-ID   (WS-PT-COUNT).
039100     MOVE PM-PROD-SKU      TO WS-PT-SKU       (WS-PT-COUNT).
039200     MOVE PM-PROD-NAME     TO WS-PT-NAME      (WS-PT-COUNT).
039300     MOVE PM-PROD-DESC     TO WS-PT-DESC      (WS-PT-COUNT).
039400     MOVE PM-PROD-PRICE    TO WS-PT-PRICE     (WS-PT-COUNT).
039500     MOVE PM-PROD-STOCK-QTY TO WS-PT-STOCK-QTY (WS-PT-COUNT).
039600     MOVE PM-PROD-CATEGORY TO WS-PT-CATEGORY  (WS-PT-COUNT).
039700     MOVE PM-PROD-ACTIVE-FLAG TO WS-PT-ACTIVE-FLAG (WS-PT-COUNT).
039800     PERFORM 1110-READ-PRODUCT.
039900*
040000*
040100*    LOADS EVERY CASHIER ON FILE - NO ACTIVE/INACTIVE FLAG ON THE
040200*    USER RECORD THE WAY THE PRODUCT MASTER HAS, SO EVERY USER ID
040300*    ON FILE IS A VALID CASHIER FOR THIS RUN'S PURPOSES.
040400*
040500 1200-LOAD-USER-TABLE.
040600     OPEN INPUT USER-FILE.
040700     MOVE 'YES' TO MORE-RECS.
040800     PERFORM 1210-READ-USER.
040900     PERFORM 1220-STORE-USER
041000         UNTIL MORE-RECS = 'NO'.
041100     CLOSE USER-FILE.
041200     MOVE 'YES' TO MORE-RECS.
041300*
041400 1210-READ-USER.
041500     READ USER-FILE
041600         AT END
041700             MOVE 'NO' TO MORE-RECS.
041800*
041900 1220-STORE-USER.
042000     ADD 1 TO WS-UT-COUNT.
042100     MOVE UM-USER-ID TO WS-UT-USER-ID (WS-UT-COUNT).
042200     PERFORM 1210-READ-USER.
042300*
042400*    SCAN ANY SALES ALREADY POSTED TODAY SO THE NEXT SALE NUMBER
042500*    PICKS UP WHERE A PRIOR RUN THIS SAME DAY LEFT OFF.
042600*
042700 1300-FIND-LAST-SALE-SEQ.
042800     OPEN INPUT SALES-FILE.
042900     MOVE 'YES' TO MORE-RECS.
043000     PERFORM 1310-READ-SALE-HDR.
043100     PERFORM 1320-CHECK-SALE-SEQ
043200         UNTIL MORE-RECS = 'NO'.
043300     CLOSE SALES-FILE.
043400     MOVE 'YES' TO MORE-RECS.
043500*
043600 1310-READ-SALE-HDR.
043700     READ SALES-FILE
043800         AT END
043900             MOVE 'NO' TO MORE-RECS.
044000*
044100*
044200*    ONLY A SALE NUMBER WHOSE DATE PORTION MATCHES TODAY'S POSTING
044300*    DATE CAN RAISE WS-LAST-SEQ - A SALE NUMBER FROM AN EARLIER
044400*    RUN-DAY SORTS LOWER AND IS CORRECTLY IGNORED HERE.
044500*
044600 1320-CHECK-SALE-SEQ.
044700     MOVE SH-SALE-NUMBER TO WS-SALE-NUMBER-AREA.
044800     IF WS-SN-NUM-DATE = WS-SN-DATE
044900         IF WS-SN-NUM-SEQ > WS-LAST-SEQ
045000             MOVE WS-SN-NUM-SEQ TO WS-LAST-SEQ
045100         END-IF
045200     END-IF.
045300     IF SH-SALE-ID > WS-LAST-SALE-ID
045400         MOVE SH-SALE-ID TO WS-LAST-SALE-ID
045500     END-IF.
045600     PERFORM 1310-READ-SALE-HDR.
045700*
045800*    -------------------------------------------------------------
045900*    MAINLINE - ONE ITERATION PER SALE-HEADER LINE.  VALIDATION
046000*    ALWAYS RUNS FIRST AND ALWAYS CONSUMES THE SALE'S ITEM LINES
046100*    (SEE 2110-READ-ITEM-LINE), WHETHER THE SALE PASSES OR NOT, SO
046200*    THE INPUT FILE IS ALWAYS POSITIONED AT THE NEXT SALE HEADER.
046300*    -------------------------------------------------------------
046400 2000-MAINLINE.
046500     PERFORM 2100-VALIDATE-SALE THRU 2100-EXIT.
046600     IF ERR-SWITCH = 'YES'
046700         PERFORM 2500-REJECT-PRT
046800     ELSE
046900         PERFORM 2200-POST-ITEMS
047000         PERFORM 2300-CALC-TOTALS
047100         PERFORM 2400-WRITE-SALE
047200     END-IF.
047300     PERFORM 9000-READ-TXN-HDR.
047400*
047500*
047600*    SALE-LEVEL CHECKS FIRST (CASHIER ON FILE, AT LEAST ONE LINE
047700*    ITEM), THEN EACH ITEM LINE IN TURN.  THE FIRST FAILURE WINS -
047800*    O-ERR-MSG IS NOT OVERWRITTEN BY A LATER CHECK ONCE SET.
047900*
048000 2100-VALIDATE-SALE.
048100     MOVE 'YES' TO WS-SALE-OK-SW.
048200     MOVE SPACES TO O-ERR-MSG.
048300*
048400*    A NON-NUMERIC TAX OR DISCOUNT AMOUNT IS TREATED AS A BLANK
048500*    INPUT FIELD RATHER THAN A REJECT REASON - ZERO IS ALWAYS A
048600*    SAFE DEFAULT FOR EITHER ONE.
048700*
048800     IF TX-TAX-AMT NOT NUMERIC
048900         MOVE ZERO TO TX-TAX-AMT
049000     END-IF.
049100     IF TX-DISC-AMT NOT NUMERIC
049200         MOVE ZERO TO TX-DISC-AMT
049300     END-IF.
049400*
049500     MOVE 'NO' TO WS-FOUND-SW.
049600     SET UT-IDX TO 1.
049700     SEARCH ALL WS-UT-ENTRY
049800         AT END
049900             MOVE 'NO' TO WS-SALE-OK-SW
050000             MOVE 'USER ID NOT ON FILE.' TO O-ERR-MSG
050100         WHEN WS-UT-USER-ID (UT-IDX) = TX-USER-ID
050200             CONTINUE.
050300*
050400     IF TX-ITEM-COUNT = ZERO
050500         MOVE 'NO' TO WS-SALE-OK-SW
050600         MOVE 'SALE HAS NO LINE ITEMS.' TO O-ERR-MSG
050700     END-IF.
050800*
050900     PERFORM 2110-READ-ITEM-LINE THRU 2110-EXIT
051000         VARYING WS-ITEM-SUB FROM 1 BY 1
051100             UNTIL WS-ITEM-SUB > TX-ITEM-COUNT.
051200*
051300     IF WS-SALE-OK-SW = 'NO'
051400         MOVE 'YES' TO ERR-SWITCH
051500     ELSE
051600         MOVE 'NO' TO ERR-SWITCH
051700     END-IF.
051800*
051900 2100-EXIT.
052000     EXIT.
052100*
052200*    READS ONE ITEM-DETAIL LINE AND, IF THE SALE HAS NOT ALREADY
052300*    FAILED A PRIOR LINE, VALIDATES IT AGAINST THE PRODUCT TABLE.
052400*    EVERY LINE IS READ REGARDLESS SO THE INPUT FILE STAYS
052500*    POSITIONED CORRECTLY FOR THE NEXT SALE-HEADER LINE.
052600*
052700 2110-READ-ITEM-LINE.
052800     READ SALE-TXN-INPUT
052900         AT END
053000             MOVE 'NO' TO WS-SALE-OK-SW
053100             MOVE 'ITEM LINE MISSING FROM INPUT.' TO O-ERR-MSG
053200             GO TO 2110-EXIT.
053300*
053400     MOVE TX-ITEM-PROD-ID   TO WS-IT-PROD-ID   (WS-ITEM-SUB).
053500     MOVE TX-ITEM-QTY       TO WS-IT-QTY       (WS-ITEM-SUB).
053600     MOVE TX-ITEM-DISC-PCT  TO WS-IT-DISC-PCT  (WS-ITEM-SUB).
053700*
053800     IF WS-SALE-OK-SW = 'YES'
053900         PERFORM 2150-FIND-PRODUCT
054000         IF WS-FOUND-SW = 'NO'
054100             MOVE 'NO' TO WS-SALE-OK-SW
054200             MOVE 'PRODUCT NOT ON FILE.' TO O-ERR-MSG
054300         ELSE
054400             SET WS-IT-PROD-SUB (WS-ITEM-SUB) TO PT-IDX
054500             IF WS-PT-ACTIVE-FLAG (PT-IDX) = 'N'
054600                 MOVE 'NO' TO WS-SALE-OK-SW
054700                 MOVE 'PRODUCT NOT AVAILABLE.' TO O-ERR-MSG
054800             ELSE
054900                 IF WS-PT-STOCK-QTY (PT-IDX) <
055000                         WS-IT-QTY (WS-ITEM-SUB)
055100                     MOVE 'NO' TO WS-SALE-OK-SW
055200                     MOVE 'INSUFFICIENT STOCK.' TO O-ERR-MSG
055300                 END-IF
055400             END-IF
055500         END-IF
055600     END-IF.
055700*
055800 2110-EXIT.
055900     EXIT.
056000*
056100*
056200*    BINARY SEARCH AGAINST THE ASCENDING-KEY PRODUCT TABLE -
056300*    REQUIRES WS-PT-ENTRY TO HAVE BEEN LOADED IN PRODUCT-ID ORDER
056400*    BY 1100-LOAD-PRODUCT-TABLE.
056500*
056600 2150-FIND-PRODUCT.
056700     MOVE 'YES' TO WS-FOUND-SW.
056800     SET PT-IDX TO 1.
056900     SEARCH ALL WS-PT-ENTRY
057000         AT END
057100             MOVE 'NO' TO WS-FOUND-SW
057200         WHEN WS-PT-PROD-ID (PT-IDX) = WS-IT-PROD-ID (WS-ITEM-SUB)
057300             CONTINUE.
057400*
057500*    -------------------------------------------------------------
057600*    POSTING - ONLY REACHED WHEN THE SALE PASSED VALIDATION.
057700*    SH-SALE-ID IS ASSIGNED HERE, ONE HIGHER THAN THE LAST SALE
057800*    EVER POSTED, BEFORE ANY ITEM LINE IS WRITTEN, SO EVERY ITEM
057900*    RECORD OF THIS SALE CARRIES THE SAME HEADER KEY.
058000*    -------------------------------------------------------------
058100 2200-POST-ITEMS.
058200     MOVE ZERO TO WS-SUBTOTAL.
058300     ADD 1 TO WS-LAST-SALE-ID.
058400     MOVE WS-LAST-SALE-ID TO SH-SALE-ID.
058500     PERFORM 2210-POST-ONE-ITEM
058600         VARYING WS-ITEM-SUB FROM 1 BY 1
058700             UNTIL WS-ITEM-SUB > TX-ITEM-COUNT.
058800*
058900*    CALCULATES THE LINE TOTAL, ADDS IT TO THE RUNNING SUBTOTAL,
059000*    DEPLETES THE IN-CORE STOCK QUANTITY (NOT REWRITTEN TO DISK
059100*    UNTIL 3100-REWRITE-PRODUCT-MASTER AT CLOSING), AND WRITES THE
059200*    SALE-ITEM RECORD.
059300*
059400 2210-POST-ONE-ITEM.
059500     SET PT-IDX TO WS-IT-PROD-SUB (WS-ITEM-SUB).
059600     PERFORM 2250-CALC-LINE-TOTAL.
059700     ADD WS-IT-LINE-TOTAL (WS-ITEM-SUB) TO WS-SUBTOTAL.
059800     SUBTRACT WS-IT-QTY (WS-ITEM-SUB)
059900         FROM WS-PT-STOCK-QTY (PT-IDX).
060000*
060100     MOVE SH-SALE-ID            TO SI-ITEM-SALE-ID.
060200     MOVE WS-IT-PROD-ID (WS-ITEM-SUB)   TO SI-ITEM-PROD-ID.
060300     MOVE WS-PT-NAME (PT-IDX)           TO SI-ITEM-PROD-NAME.
060400     MOVE WS-PT-SKU (PT-IDX)            TO SI-ITEM-PROD-SKU.
060500     MOVE WS-IT-QTY (WS-ITEM-SUB)       TO SI-ITEM-QTY.
060600     MOVE WS-PT-PRICE (PT-IDX)          TO SI-ITEM-UNIT-PRICE.
060700     MOVE WS-IT-DISC-PCT (WS-ITEM-SUB)  TO SI-ITEM-DISC-PCT.
060800     MOVE WS-IT-LINE-TOTAL (WS-ITEM-SUB) TO SI-ITEM-LINE-TOTAL.
060900     WRITE SI-SALE-ITEM-RECORD.
061000*
061100*    LINE-TOTAL CALCULATOR -
061200*      GROSS = UNIT PRICE TIMES QUANTITY.
061300*      IF DISCOUNT PERCENT > 0, LINE TOTAL = GROSS TIMES
061400*      (1 - DISCOUNT PERCENT / 100), ROUNDED TO 2 DECIMALS.
061500*      OTHERWISE LINE TOTAL = GROSS.
061600*
061700 2250-CALC-LINE-TOTAL.
061800     COMPUTE WS-GROSS ROUNDED =
061900         WS-PT-PRICE (PT-IDX) * WS-IT-QTY (WS-ITEM-SUB).
062000     IF WS-IT-DISC-PCT (WS-ITEM-SUB) > ZERO
062100         COMPUTE WS-DISC-MULT ROUNDED =
062200             1 - (WS-IT-DISC-PCT (WS-ITEM-SUB) / 100)
062300         COMPUTE WS-IT-LINE-TOTAL (WS-ITEM-SUB) ROUNDED =
062400             WS-GROSS * WS-DISC-MULT
062500     ELSE
062600         MOVE WS-GROSS TO WS-IT-LINE-TOTAL (WS-ITEM-SUB)
062700     END-IF.
062800*
062900*    SUBTOTAL = SUM OF LINE TOTALS.  TOTAL = SUBTOTAL + TAX
063000*    - DISCOUNT.  SALE NUMBER = SL + POSTING DATE + 4-DIGIT
063100*    SEQUENCE, RESTARTING AT 0001 EACH DAY.
063200*
063300 2300-CALC-TOTALS.
063400     COMPUTE WS-SALE-TOTAL =
063500         WS-SUBTOTAL + TX-TAX-AMT - TX-DISC-AMT.
063600     PERFORM 2360-NEXT-SALE-NUMBER.
063700*
063800 2360-NEXT-SALE-NUMBER.
063900     ADD 1 TO WS-LAST-SEQ.
064000     MOVE WS-LAST-SEQ TO WS-SN-SEQ.
064100     MOVE WS-SN-DATE  TO WS-SN-NUM-DATE.
064200*
064300*    SH-STATUS-COMPLETED IS SET DIRECTLY HERE RATHER THAN LEFT
064400*    PENDING - SEE THE 05/02/06 CHANGE-LOG ENTRY ABOVE.
064500*
064600 2400-WRITE-SALE.
064700     MOVE WS-SALE-NUMBER-AREA    TO SH-SALE-NUMBER.
064800     MOVE TX-USER-ID             TO SH-SALE-USER-ID.
064900     MOVE TX-CUST-NAME           TO SH-SALE-CUST-NAME.
065000     MOVE TX-CUST-PHONE          TO SH-SALE-CUST-PHONE.
065100     MOVE WS-SUBTOTAL            TO SH-SALE-SUBTOTAL.
065200     MOVE TX-TAX-AMT             TO SH-SALE-TAX-AMT.
065300     MOVE TX-DISC-AMT            TO SH-SALE-DISC-AMT.
065400     MOVE WS-SALE-TOTAL          TO SH-SALE-TOTAL-AMT.
065500     MOVE TX-PAY-METHOD          TO SH-SALE-PAY-METHOD.
065600     SET SH-STATUS-COMPLETED     TO TRUE.
065700     MOVE WS-POSTING-DATE        TO SH-SALE-DATE.
065800     MOVE TX-ITEM-COUNT          TO SH-SALE-ITEM-COUNT.
065900     WRITE SH-SALE-RECORD.
066000     ADD 1 TO C-POSTED-CTR.
066100*
066200*    -------------------------------------------------------------
066300*    REJECT LISTING - EVERY SALE THAT FAILS ANY 2100-VALIDATE-SALE
066400*    CHECK FLOWS THROUGH THIS ONE PARAGRAPH, SO THERE IS A SINGLE
066500*    PLACE THE LISTING LAYOUT AND PAGE-BREAK LOGIC ARE MAINTAINED.
066600*    -------------------------------------------------------------
066700 2500-REJECT-PRT.
066800     MOVE TX-USER-ID  TO O-HDR-RECORD (1:9).
066900     MOVE TX-CUST-NAME TO O-HDR-RECORD (10:30).
067000     MOVE TX-PAY-METHOD TO O-HDR-RECORD (40:13).
067100*
067200     WRITE ERRLINE
067300         FROM O-RECORD-AREA
067400             AFTER ADVANCING 2 LINES
067500                 AT EOP
067600                     PERFORM 9900-ERR-HEADING.
067700     ADD 1 TO C-ERR-CTR.
067800*
067900*    -------------------------------------------------------------
068000*    CLOSING - REWRITE THE PRODUCT MASTER WITH DEPLETED STOCK.
068100*    C-POSTED-CTR IS CARRIED FOR BALANCING ONLY - IT IS NOT PRINTED
068200*    ON THE REJECT LISTING, WHICH REPORTS REJECTS ONLY.
068300*    -------------------------------------------------------------
068400 3000-CLOSING.
068500     PERFORM 3100-REWRITE-PRODUCT-MASTER.
068600     MOVE C-ERR-CTR TO O-ERR-CTR.
068700     WRITE ERRLINE
068800         FROM ERROR-TOTAL-LINE
068900             AFTER ADVANCING 3 LINES.
069000*
069100     CLOSE SALE-TXN-INPUT.
069200     CLOSE SALES-FILE.
069300     CLOSE SALE-ITEMS-FILE.
069400     CLOSE ERROR-FILE.
069500*
069600*
069700*    OPEN OUTPUT RATHER THAN I-O - THE WHOLE TABLE IS WRITTEN BACK
069800*    FROM SCRATCH IN PRODUCT-ID ORDER, THE SAME ORDER IT WAS READ
069900*    IN AT 1100-LOAD-PRODUCT-TABLE, SO THE FILE'S SEQUENCE IS
070000*    PRESERVED FOR PRODMAIN'S NEXT RUN.
070100*
070200 3100-REWRITE-PRODUCT-MASTER.
070300     OPEN OUTPUT PRODUCT-MASTER.
070400     PERFORM 3110-WRITE-PRODUCT
070500         VARYING PT-IDX FROM 1 BY 1
070600             UNTIL PT-IDX > WS-PT-COUNT.
070700     CLOSE PRODUCT-MASTER.
070800*
070900 3110-WRITE-PRODUCT.
071000     MOVE WS-PT-PROD-ID (PT-IDX)      TO PM-PROD-ID.
071100     MOVE WS-PT-SKU (PT-IDX)          TO PM-PROD-SKU.
071200     MOVE WS-PT-NAME (PT-IDX)         TO PM-PROD-NAME.
071300     MOVE WS-PT-DESC (PT-IDX)         TO PM-PROD-DESC.
071400     MOVE WS-PT-PRICE (PT-IDX)        TO PM-PROD-PRICE.
071500     MOVE WS-PT-STOCK-QTY (PT-IDX)    TO PM-PROD-STOCK-QTY.
071600     MOVE WS-PT-CATEGORY (PT-IDX)     TO PM-PROD-CATEGORY.
071700     MOVE WS-PT-ACTIVE-FLAG (PT-IDX)  TO PM-PROD-ACTIVE-FLAG.
071800     WRITE PM-PRODUCT-RECORD.
071900*
072000*    -------------------------------------------------------------
072100*    READ OF THE NEXT SALE-HEADER LINE
072200*    -------------------------------------------------------------
072300 9000-READ-TXN-HDR.
072400     READ SALE-TXN-INPUT
072500         AT END
072600             MOVE 'NO' TO MORE-RECS.
072700*
072800*    REJECT-LISTING PAGE HEADING - CALLED ONCE AT 1000-INIT AND
072900*    AGAIN BY 2500-REJECT-PRT'S AT EOP WHENEVER THE LINAGE COUNTER
073000*    REACHES THE FOOTING LINE.
073100*
073200 9900-ERR-HEADING.
073300     ADD 1 TO C-ERR-PCTR.
073400     MOVE C-ERR-PCTR TO O-PCTR.
073500     WRITE ERRLINE
073600         FROM ERROR-TITLE-LINE
073700             AFTER ADVANCING PAGE.
073800     WRITE ERRLINE
073900         FROM ERROR-COLUMN-LINE
074000             AFTER ADVANCING 2 LINES.
074100*
074200*    END OF SALEPOST.
074300*
