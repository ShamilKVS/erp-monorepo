000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              SALESRPT.
000300 AUTHOR.                  ASHLEY LINDQUIST.
000400 INSTALLATION.            CRESCENT RETAIL DATA CENTER.
000500 DATE-WRITTEN.            07/19/95.
000600 DATE-COMPILED.
000700 SECURITY.                COMPANY CONFIDENTIAL - RETAIL SYSTEMS ONLY.
000800*****************************************************************
000900* SALESRPT - SALES SUMMARY REPORT BUILDER.                      *
001000* ONE PASS OF THE SALES FILE (HEADERS) AND THE SALE-ITEMS FILE, *
001100* PARM-CARD DRIVEN DATE RANGE, COMPLETED SALES ONLY.  BUILDS A  *
001200* PERIOD SUMMARY, A DAILY CONTROL-BREAK SUMMARY, A TOP-10       *
001300* PRODUCT LIST BY QUANTITY, AND A PAYMENT-METHOD BREAKDOWN -    *
001400* ALL ACCUMULATED DURING THE READ PASS AND PRINTED AT CLOSING   *
001500* SO THE SECTIONS COME OUT IN THE ORDER MANAGEMENT WANTS THEM.  *
001600*****************************************************************
001700*  DATE      BY    REQUEST    DESCRIPTION                       *
001800*  --------  ----  ---------  ------------------------------    *
001900*  07/19/95  AL    SL-0095    ORIGINAL PROGRAM.                  *
002000*  09/30/98  DW    SL-0142    Y2K - SALE-DATE AND PARM-CARD      *
002100*                             DATES NOW 9(8) YYYYMMDD.           *
002200*  05/02/06  SK    SL-0211    ADDED PAYMENT METHOD BREAKDOWN     *
002300*                             SECTION.                            *
002400*  08/14/09  RT    SL-0261    CHANGED TOP-10 FROM A FULL SORT    *
002500*                             OF THE PRODUCT TABLE TO A PARTIAL  *
002600*                             SELECTION OF THE TOP 10 ONLY - THE *
002700*                             HOLIDAY CATALOG MADE THE FULL SORT *
002800*                             TOO SLOW.                           *
002900*  06/03/14  RT    SL-0297    REVIEWED FOR THE NEW CATEGORY-CODE *
003000*                             VALUES FROM MERCHANDISING - NO CODE *
003100*                             CHANGE REQUIRED, THIS REPORT NEVER *
003200*                             BREAKS ON PRODUCT CATEGORY.         *
003300*****************************************************************
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700*
003800*    STANDARD PRINT-FILE SPECIAL NAMES FOR THIS SHOP - C01 DRIVES
003900*    THE TOP-OF-FORM CHANNEL ON 9900-HEADING, UPSI-0 IS CARRIED
004000*    FOR CONSISTENCY WITH THE REST OF THE SUITE BUT IS NOT TESTED
004100*    IN THIS PROGRAM.
004200*
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS NUM-CLASS IS '0' THRU '9'
004600     UPSI-0 ON STATUS IS UPSI-0-ON
004700            OFF STATUS IS UPSI-0-OFF.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*
005200*    ONE-CARD PARAMETER FILE - START AND END DATE OF THE REPORT
005300*    PERIOD, SUPPLIED BY THE JCL FOR EACH RUN.
005400*
005500     SELECT REPORT-PARM-CARD
005600         ASSIGN TO RPTPARM
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800*
005900*    READ ONLY - HEADERS DRIVE THE MAINLINE, ITEMS DRIVE THE
006000*    TOP-PRODUCT ACCUMULATION.  NEITHER FILE IS EVER REWRITTEN.
006100*
006200     SELECT SALES-FILE
006300         ASSIGN TO SALESDAT
006400         ORGANIZATION IS SEQUENTIAL.
006500     SELECT SALE-ITEMS-FILE
006600         ASSIGN TO SALEITMS
006700         ORGANIZATION IS SEQUENTIAL.
006800*
006900     SELECT PRTOUT
007000         ASSIGN TO SALESRPO
007100         ORGANIZATION IS RECORD SEQUENTIAL.
007200*
007300*    -------------------------------------------------------------
007400*    DATA DIVISION
007500*    -------------------------------------------------------------
007600 DATA DIVISION.
007700 FILE SECTION.
007800*
007900 FD  REPORT-PARM-CARD
008000     LABEL RECORD IS OMITTED
008100     DATA RECORD IS RP-PARM-CARD.
008200 01  RP-PARM-CARD.
008300     05  RP-START-DATE                PIC 9(08).
008400     05  RP-END-DATE                  PIC 9(08).
008500     05  FILLER                       PIC X(04)    VALUE SPACES.
008600*
008700*    STRAIGHT 16-DIGIT VIEW OF THE PARM CARD, USED ONLY WHEN THE
008800*    OPERATOR CONSOLE NEEDS THE RAW CARD ECHOED FOR A RERUN - THE
008900*    SPLIT START/END FIELDS ABOVE ARE WHAT THE PROGRAM ACTUALLY
009000*    TESTS AGAINST.
009100*
009200 01  RP-PARM-CARD-NUM  REDEFINES  RP-PARM-CARD   PIC 9(16).
009300*
009400*    SALE HEADERS, MAINTAINED IN ASCENDING SALE-DATE ORDER - THAT
009500*    ORDERING IS WHAT LETS 2200-DAILY-BREAK USE A CLASSIC HOLD-
009600*    AREA BREAK INSTEAD OF A SORTED WORK TABLE.
009700*
009800 FD  SALES-FILE
009900     LABEL RECORD IS STANDARD
010000     RECORD CONTAINS 160 CHARACTERS
010100     DATA RECORD IS SH-SALE-RECORD.
010200     COPY SALEHDR.
010300*
010400*    ITEM DETAIL, READ ONE FOR ONE AGAINST EACH HEADER'S
010500*    SALE-ITEM-COUNT SO THE TWO FILES STAY IN LOCKSTEP.
010600*
010700 FD  SALE-ITEMS-FILE
010800     LABEL RECORD IS STANDARD
010900     RECORD CONTAINS 110 CHARACTERS
011000     DATA RECORD IS SI-SALE-ITEM-RECORD.
011100     COPY SALEITEM.
011200*
011300*    FOUR-SECTION REPORT - PERIOD SUMMARY, DAILY CONTROL BREAK,
011400*    TOP-10 PRODUCTS, PAYMENT-METHOD BREAKDOWN - PRINTED IN THAT
011500*    ORDER AT 3000-CLOSING ONCE THE SINGLE READ PASS IS DONE.
011600*
011700 FD  PRTOUT
011800     LABEL RECORD IS OMITTED
011900     RECORD CONTAINS 132 CHARACTERS
012000     LINAGE IS 60 WITH FOOTING AT 55
012100     DATA RECORD IS PRTLINE.
012200*
012300 01  PRTLINE                          PIC X(132).
012400*
012500*    -------------------------------------------------------------
012600*    WORKING-STORAGE
012700*    -------------------------------------------------------------
012800 WORKING-STORAGE SECTION.
012900*
013000*    MORE-RECS AND C-PCTR ARE PROMOTED OUT OF WORK-AREA TO THE 77
013100*    LEVEL - MORE-RECS IS THE SOLE DRIVING LOOP TEST FOR THE WHOLE
013200*    PROGRAM AND C-PCTR IS THE PAGE COUNTER USED ONLY BY 9900-
013300*    HEADING, SO NEITHER BELONGS IN A SHARED WORK AREA WITH THE
013400*    MAINLINE SWITCHES AND SUBSCRIPTS BELOW.
013500*
013600 77  MORE-RECS                        PIC X(03)    VALUE 'YES'.
013700 77  C-PCTR                           PIC 9(02)    VALUE ZERO COMP.
013800*
013900*    MAINLINE SWITCHES AND WORKING SUBSCRIPTS - SHARED ACROSS THE
014000*    ACCUMULATION AND TOP-10 RANKING PARAGRAPHS.
014100*
014200 01  WORK-AREA.
014300*
014400*        WS-FIRST-DAY-SW AND WS-FOUND-SW ARE THE TWO MAINLINE TEST
014500*        SWITCHES - THE FIRST FOR THE DAILY-BREAK HOLD AREA, THE
014600*        SECOND FOR THE TOP-PRODUCT TABLE SEARCH.
014700*
014800     05  WS-FIRST-DAY-SW              PIC X(03)    VALUE 'YES'.
014900     05  WS-FOUND-SW                  PIC X(03)    VALUE 'NO'.
015000*
015100*        SUBSCRIPTS - WS-ITEM-SUB WALKS THE ITEM FILE AND DOUBLES
015200*        AS THE SEARCH SUBSCRIPT IN 3120-FIND-MAX-REMAINING;
015300*        WS-PT-SUB IS THE PRODUCT-TABLE SUBSCRIPT (AND, DURING
015400*        3300-PRINT-DAILY, THE DAY-TABLE SUBSCRIPT AS WELL); WS-
015500*        PM-SUB IS THE FOUR-ENTRY PAYMENT-METHOD SUBSCRIPT; WS-
015600*        RANK AND WS-MAX-SUB DRIVE THE TOP-10 SELECTION SORT.
015700*
015800     05  WS-ITEM-SUB                  PIC 9(03)    VALUE ZERO COMP.
015900     05  WS-PT-SUB                    PIC 9(04)    VALUE ZERO COMP.
016000     05  WS-PM-SUB                    PIC 9(01)    VALUE ZERO COMP.
016100     05  WS-RANK                      PIC 9(02)    VALUE ZERO COMP.
016200     05  WS-MAX-SUB                   PIC 9(04)    VALUE ZERO COMP.
016300*
016400*        THREE-WAY EXCHANGE TEMP FOR 3130-SWAP-PRODUCT-ROWS - HOLDS
016500*        ONE PRODUCT ROW WHILE THE SELECTION SORT TRADES TWO ROWS.
016600*
016700     05  WS-HOLD-PROD-ID              PIC 9(09).
016800     05  WS-HOLD-PROD-NAME            PIC X(30).
016900     05  WS-HOLD-PROD-QTY             PIC 9(07)    COMP.
017000     05  WS-HOLD-PROD-REV             PIC S9(10)V99.
017100*
017200*    SALE-DATE AND PARM-CARD DATES ARE BOTH STRAIGHT 9(8) - I-DATE
017300*    UNPACKS WHICHEVER ONE WAS JUST MOVED IN FOR THE MM/DD/YYYY
017400*    PRINT EDIT, REUSED FOR THE SALE DATE, THE PARM-CARD DATES AT
017500*    9900-HEADING, AND EACH DAILY-BREAK ROW.
017600*
017700 01  I-DATE.
017800     05  I-YEAR                       PIC 9(4).
017900     05  I-MONTH                      PIC 99.
018000     05  I-DAY                        PIC 99.
018100*
018200 01  WS-CURRENT-DATE-NUM  REDEFINES  I-DATE   PIC 9(08).
018300*
018400*    THIS RUN'S QUALIFYING-RECORD SWITCH - SET EACH TIME A SALE
018500*    HEADER IS READ, TESTED BY EVERY ACCUMULATOR PARAGRAPH FOR
018600*    THIS RECORD SO THE ITEM-FILE READ (2300) STAYS UNCONDITIONAL
018700*    WHILE THE ACCUMULATION INSIDE IT IS NOT.
018800*
018900 01  WS-IN-RANGE-SW                   PIC X(03)    VALUE 'NO'.
019000*
019100*    PERIOD SUMMARY ACCUMULATORS - PRINTED AS SECTION ONE OF THE
019200*    REPORT BY 3200-PRINT-SUMMARY.  WS-SUM-AVG IS DERIVED AT
019300*    CLOSING RATHER THAN ACCUMULATED HERE.
019400*
019500 01  WS-SUMMARY-AREA.
019600     05  WS-SUM-COUNT                 PIC 9(07)    VALUE ZERO COMP.
019700     05  WS-SUM-REVENUE               PIC S9(12)V99 VALUE ZERO.
019800     05  WS-SUM-TAX                   PIC S9(10)V99 VALUE ZERO.
019900     05  WS-SUM-DISC                  PIC S9(10)V99 VALUE ZERO.
020000     05  WS-SUM-AVG                   PIC S9(10)V99 VALUE ZERO.
020100*
020200*    DAILY CONTROL-BREAK HOLD AREA AND BUFFER TABLE - THE SALES
020300*    FILE IS MAINTAINED IN ASCENDING DATE ORDER SO A CLASSIC HOLD-
020400*    AREA BREAK IS USED, BUT THE BROKEN-OUT ROW IS BUFFERED HERE
020500*    (NOT PRINTED IMMEDIATELY) SINCE THE SUMMARY SECTION HAS TO
020600*    PRINT BEFORE THE DAILY SECTION AND THE SUMMARY ISN'T DONE
020700*    ACCUMULATING UNTIL END OF FILE.
020800*
020900 01  WS-HOLD-DATE                     PIC 9(08)    VALUE ZERO.
021000 01  WS-HOLD-DAY-CTR                  PIC 9(05)    VALUE ZERO COMP.
021100 01  WS-HOLD-DAY-REV                  PIC S9(10)V99 VALUE ZERO.
021200*
021300*    400 ROWS IS WELL PAST ANY CALENDAR PERIOD THIS REPORT IS EVER
021400*    RUN FOR - A YEAR-END RUN TOPS OUT AT 366.
021500*
021600 01  WS-DAY-TABLE.
021700     05  WS-DAY-COUNT                 PIC 9(04)    VALUE ZERO COMP.
021800     05  WS-DAY-ENTRY OCCURS 400 TIMES.
021900         10  WS-DY-DATE                PIC 9(08).
022000         10  WS-DY-SALES-CTR           PIC 9(05)    COMP.
022100         10  WS-DY-REVENUE             PIC S9(10)V99.
022200*
022300*    TOP-PRODUCT ACCUMULATOR TABLE - ONE ROW PER DISTINCT PRODUCT
022400*    SEEN ON ANY QUALIFYING ITEM, GROWN AS NEW PRODUCTS ARE FOUND
022500*    (SAME LOADED-TABLE IDIOM USED FOR THE PRICE TABLE ELSEWHERE
022600*    IN THIS SHOP'S PROGRAMS).
022700*
022800 01  WS-PRODUCT-TABLE.
022900     05  WS-PT-COUNT                  PIC 9(04)    VALUE ZERO COMP.
023000     05  WS-PT-ENTRY OCCURS 500 TIMES.
023100         10  WS-PT-PROD-ID             PIC 9(09).
023200         10  WS-PT-PROD-NAME           PIC X(30).
023300         10  WS-PT-QTY                 PIC 9(07)    COMP.
023400         10  WS-PT-REVENUE             PIC S9(10)V99.
023500*
023600*    PAYMENT-METHOD BREAKDOWN - FOUR FIXED METHODS, NAME TABLE
023700*    BUILT BY REDEFINING A VALUE-LOADED GROUP (THE METHODS NEVER
023800*    CHANGE, SO THERE IS NO LOAD PARAGRAPH - THEY ARE COMPILED IN).
023900*
024000 01  WS-PAY-METHOD-NAMES.
024100     05  FILLER                       PIC X(13)    VALUE 'CASH'.
024200     05  FILLER                       PIC X(13)    VALUE 'CARD'.
024300     05  FILLER                       PIC X(13)    VALUE 'BANK-TRANSFER'.
024400     05  FILLER                       PIC X(13)    VALUE 'OTHER'.
024500*
024600 01  WS-PAY-METHOD-TABLE  REDEFINES  WS-PAY-METHOD-NAMES.
024700     05  WS-PM-NAME OCCURS 4 TIMES    PIC X(13).
024800*
024900*    SUBSCRIPTED IN STEP WITH WS-PM-NAME ABOVE - WS-PA-ENTRY (1)
025000*    IS ALWAYS THE CASH TOTAL, (2) CARD, (3) BANK-TRANSFER, (4)
025100*    OTHER.
025200*
025300 01  WS-PAY-ACCUM.
025400     05  WS-PA-ENTRY OCCURS 4 TIMES.
025500         10  WS-PA-COUNT               PIC 9(05)    COMP.
025600         10  WS-PA-AMOUNT              PIC S9(10)V99.
025700*
025800*    -------------------------------------------------------------
025900*    PRINT LINES - EACH 132-BYTE LINE PADDED TO WIDTH WITH ITS OWN
026000*    TRAILING FILLER SO A COLUMN NEVER RUNS OFF THE EDGE OF STOCK.
026100*    -------------------------------------------------------------
026200*
026300*    PAGE TITLE - TODAY'S DATE, REPORT NAME, PAGE NUMBER.
026400*
026500 01  RPT-TITLE-LINE.
026600     05  FILLER       PIC X(6)    VALUE "DATE:".
026700     05  O-MONTH      PIC 99.
026800     05  FILLER       PIC X       VALUE "/".
026900     05  O-DAY        PIC 99.
027000     05  FILLER       PIC X       VALUE "/".
027100     05  O-YEAR       PIC 9(4).
027200     05  FILLER       PIC X(30)   VALUE SPACES.
027300     05  FILLER       PIC X(28)   VALUE 'SALES SUMMARY REPORT'.
027400     05  FILLER       PIC X(25)   VALUE SPACES.
027500     05  FILLER       PIC X(6)    VALUE "PAGE:".
027600     05  O-PCTR       PIC Z9.
027700     05  FILLER       PIC X(25)   VALUE SPACES.
027800*
027900*    REPORT PERIOD LINE - THE PARM-CARD START AND END DATES, BOTH
028000*    EDITED THROUGH I-DATE AT 9900-HEADING.
028100*
028200 01  RPT-PERIOD-LINE.
028300     05  FILLER        PIC X(9)   VALUE 'PERIOD:'.
028400     05  O-PSTART-MM    PIC 99.
028500     05  FILLER        PIC X      VALUE '/'.
028600     05  O-PSTART-DD    PIC 99.
028700     05  FILLER        PIC X      VALUE '/'.
028800     05  O-PSTART-YYYY  PIC 9(4).
028900     05  FILLER        PIC X(6)   VALUE 'TO'.
029000     05  O-PEND-MM      PIC 99.
029100     05  FILLER        PIC X      VALUE '/'.
029200     05  O-PEND-DD      PIC 99.
029300     05  FILLER        PIC X      VALUE '/'.
029400     05  O-PEND-YYYY    PIC 9(4).
029500     05  FILLER        PIC X(97)  VALUE SPACES.
029600*
029700*    TWO GENERIC LABEL LINES REUSED BY 3200-PRINT-SUMMARY FOR ALL
029800*    FIVE PERIOD-SUMMARY FIGURES - ONE FOR THE SALES COUNT, ONE
029900*    FOR EVERY DOLLAR FIGURE.
030000*
030100 01  RPT-LABEL-COUNT-LINE.
030200     05  FILLER        PIC X(10)  VALUE SPACES.
030300     05  O-LABEL        PIC X(30).
030400     05  FILLER        PIC X(10)  VALUE SPACES.
030500     05  O-COUNT        PIC ZZZ,ZZZ,ZZ9.
030600     05  FILLER        PIC X(71)  VALUE SPACES.
030700*
030800 01  RPT-LABEL-AMOUNT-LINE.
030900     05  FILLER        PIC X(10)  VALUE SPACES.
031000     05  O-ALABEL       PIC X(30).
031100     05  FILLER        PIC X(10)  VALUE SPACES.
031200     05  O-AMOUNT       PIC $$$,$$$,$$$,$$9.99.
031300     05  FILLER        PIC X(64)  VALUE SPACES.
031400*
031500*    DAILY CONTROL-BREAK HEADING AND DETAIL LINE - ONE ROW PER
031600*    CALENDAR DATE THAT HAD QUALIFYING ACTIVITY.
031700*
031800 01  RPT-DAILY-HEADING.
031900     05  FILLER        PIC X(10)  VALUE SPACES.
032000     05  FILLER        PIC X(4)   VALUE 'DATE'.
032100     05  FILLER        PIC X(14)  VALUE SPACES.
032200     05  FILLER        PIC X(11)  VALUE 'SALES COUNT'.
032300     05  FILLER        PIC X(10)  VALUE SPACES.
032400     05  FILLER        PIC X(7)   VALUE 'REVENUE'.
032500     05  FILLER        PIC X(76)  VALUE SPACES.
032600*
032700 01  RPT-DAILY-LINE.
032800     05  FILLER        PIC X(10)  VALUE SPACES.
032900     05  O-DY-MM        PIC 99.
033000     05  FILLER        PIC X      VALUE '/'.
033100     05  O-DY-DD        PIC 99.
033200     05  FILLER        PIC X      VALUE '/'.
033300     05  O-DY-YYYY      PIC 9(4).
033400     05  FILLER        PIC X(10)  VALUE SPACES.
033500     05  O-DY-CTR       PIC ZZ,ZZ9.
033600     05  FILLER        PIC X(10)  VALUE SPACES.
033700     05  O-DY-REV       PIC $$$,$$$,$$$,$$9.99.
033800     05  FILLER        PIC X(68)  VALUE SPACES.
033900*
034000*    TOP-10 HEADING AND DETAIL LINE - PRODUCT NAME, QUANTITY SOLD,
034100*    REVENUE, IN DESCENDING QUANTITY ORDER.
034200*
034300 01  RPT-TOP-HEADING.
034400     05  FILLER        PIC X(10)  VALUE SPACES.
034500     05  FILLER        PIC X(7)   VALUE 'PRODUCT'.
034600     05  FILLER        PIC X(33)  VALUE SPACES.
034700     05  FILLER        PIC X(8)   VALUE 'QTY SOLD'.
034800     05  FILLER        PIC X(13)  VALUE SPACES.
034900     05  FILLER        PIC X(7)   VALUE 'REVENUE'.
035000     05  FILLER        PIC X(54)  VALUE SPACES.
035100*
035200 01  RPT-TOP-LINE.
035300     05  FILLER        PIC X(10)  VALUE SPACES.
035400     05  O-TP-NAME      PIC X(30).
035500     05  FILLER        PIC X(10)  VALUE SPACES.
035600     05  O-TP-QTY       PIC ZZZ,ZZZ,ZZ9.
035700     05  FILLER        PIC X(10)  VALUE SPACES.
035800     05  O-TP-REV       PIC $$$,$$$,$$$,$$9.99.
035900     05  FILLER        PIC X(43)  VALUE SPACES.
036000*
036100*    PAYMENT-METHOD HEADING AND DETAIL LINE - ADDED BY SL-0211.
036200*
036300 01  RPT-PAY-HEADING.
036400     05  FILLER        PIC X(10)  VALUE SPACES.
036500     05  FILLER        PIC X(14)  VALUE 'PAYMENT METHOD'.
036600     05  FILLER        PIC X(9)   VALUE SPACES.
036700     05  FILLER        PIC X(5)   VALUE 'COUNT'.
036800     05  FILLER        PIC X(11)  VALUE SPACES.
036900     05  FILLER        PIC X(6)   VALUE 'AMOUNT'.
037000     05  FILLER        PIC X(77)  VALUE SPACES.
037100*
037200 01  RPT-PAY-LINE.
037300     05  FILLER        PIC X(10)  VALUE SPACES.
037400     05  O-PM-NAME      PIC X(13).
037500     05  FILLER        PIC X(10)  VALUE SPACES.
037600     05  O-PM-CTR       PIC ZZ,ZZ9.
037700     05  FILLER        PIC X(10)  VALUE SPACES.
037800     05  O-PM-AMT       PIC $$$,$$$,$$$,$$9.99.
037900     05  FILLER        PIC X(65)  VALUE SPACES.
038000*
038100*    ONE BLANK LINE BETWEEN THE PERIOD LINE AND THE FIRST SECTION.
038200*
038300 01  BLANK-LINE.
038400     05  FILLER                      PIC X(132)    VALUE SPACES.
038500*
038600*    -------------------------------------------------------------
038700*    PROCEDURE DIVISION
038800*    -------------------------------------------------------------
038900 PROCEDURE DIVISION.
039000*
039100*    MAINLINE DRIVER - ONE PASS OF THE SALES FILE, ACCUMULATING
039200*    ALL FOUR REPORT SECTIONS TOGETHER, THEN A SINGLE PRINT PASS
039300*    AT CLOSING ONCE EVERYTHING HAS BEEN TOTALLED.
039400*
039500 0000-SALESRPT.
039600     PERFORM 1000-INIT.
039700     PERFORM 2000-MAINLINE
039800         UNTIL MORE-RECS = 'NO'.
039900     PERFORM 3000-CLOSING.
040000     STOP RUN.
040100*
040200*    -------------------------------------------------------------
040300*    INITIALIZATION - TODAY'S DATE FOR THE REPORT TITLE LINE, THE
040400*    PARM CARD FOR THE REPORT PERIOD, THEN THE FIRST PAGE HEADING
040500*    AND THE FIRST HEADER READ TO PRIME THE MAINLINE LOOP.
040600*    -------------------------------------------------------------
040700 1000-INIT.
040800*
040900*    TODAY'S DATE FOR THE TITLE LINE - MOVED OUT TO O-MONTH/O-DAY/
041000*    O-YEAR NOW BECAUSE I-DATE GETS REUSED FOR EVERY PARM-CARD AND
041100*    DAILY-BREAK DATE EDIT FROM HERE ON.
041200*
041300     MOVE FUNCTION CURRENT-DATE TO I-DATE.
041400     MOVE I-DAY TO O-DAY.
041500     MOVE I-MONTH TO O-MONTH.
041600     MOVE I-YEAR TO O-YEAR.
041700*
041800     OPEN INPUT REPORT-PARM-CARD.
041900     READ REPORT-PARM-CARD.
042000     CLOSE REPORT-PARM-CARD.
042100*
042200     OPEN INPUT SALES-FILE.
042300     OPEN INPUT SALE-ITEMS-FILE.
042400     OPEN OUTPUT PRTOUT.
042500*
042600     PERFORM 9900-HEADING.
042700     PERFORM 9000-READ-HEADER.
042800*
042900*    -------------------------------------------------------------
043000*    MAINLINE - ONE SALE HEADER PER ITERATION.  A HEADER MUST FALL
043100*    INSIDE THE PARM-CARD DATE RANGE AND CARRY COMPLETED STATUS TO
043200*    QUALIFY FOR THE SUMMARY, DAILY AND PAYMENT SECTIONS - BUT ITS
043300*    ITEMS ARE ALWAYS READ SO THE ITEM FILE STAYS IN STEP.
043400*    -------------------------------------------------------------
043500 2000-MAINLINE.
043600     MOVE 'NO' TO WS-IN-RANGE-SW.
043700     IF SH-SALE-DATE NOT < RP-START-DATE
043800         AND SH-SALE-DATE NOT > RP-END-DATE
043900         AND SH-STATUS-COMPLETED
044000             MOVE 'YES' TO WS-IN-RANGE-SW
044100     END-IF.
044200*
044300     IF WS-IN-RANGE-SW = 'YES'
044400         PERFORM 2100-ACCUM-SUMMARY
044500         PERFORM 2200-DAILY-BREAK
044600         PERFORM 2400-ACCUM-PAYMENT
044700     END-IF.
044800     PERFORM 2300-PROCESS-ITEMS.
044900     PERFORM 9000-READ-HEADER.
045000*
045100*    PERIOD-TOTAL ACCUMULATORS - COUNT, REVENUE, TAX AND DISCOUNT.
045200*    THE AVERAGE-SALE FIGURE IS COMPUTED ONCE AT 3000-CLOSING FROM
045300*    THE FINAL COUNT AND REVENUE RATHER THAN CARRIED HERE.
045400*
045500 2100-ACCUM-SUMMARY.
045600     ADD 1 TO WS-SUM-COUNT.
045700     ADD SH-SALE-TOTAL-AMT TO WS-SUM-REVENUE.
045800     ADD SH-SALE-TAX-AMT   TO WS-SUM-TAX.
045900     ADD SH-SALE-DISC-AMT  TO WS-SUM-DISC.
046000*
046100*    CLASSIC HOLD-AREA CONTROL BREAK ON SALE-DATE.  THE FIRST
046200*    QUALIFYING RECORD JUST PRIMES THE HOLD AREA; EVERY DATE
046300*    CHANGE AFTER THAT PUSHES THE COMPLETED DAY TO THE BUFFER
046400*    TABLE BEFORE THE HOLD AREA IS RESET FOR THE NEW DATE.
046500*
046600 2200-DAILY-BREAK.
046700     IF WS-FIRST-DAY-SW = 'YES'
046800         MOVE SH-SALE-DATE TO WS-HOLD-DATE
046900         MOVE 'NO' TO WS-FIRST-DAY-SW
047000     ELSE
047100         IF SH-SALE-DATE NOT = WS-HOLD-DATE
047200             PERFORM 2250-PUSH-DAY-ROW
047300             MOVE SH-SALE-DATE TO WS-HOLD-DATE
047400             MOVE ZERO TO WS-HOLD-DAY-CTR
047500             MOVE ZERO TO WS-HOLD-DAY-REV
047600         END-IF
047700     END-IF.
047800     ADD 1 TO WS-HOLD-DAY-CTR.
047900     ADD SH-SALE-TOTAL-AMT TO WS-HOLD-DAY-REV.
048000*
048100*    ALSO CALLED FROM 3000-CLOSING TO FLUSH THE LAST DATE'S HOLD
048200*    AREA, SINCE THE BREAK LOGIC ABOVE ONLY PUSHES A ROW WHEN THE
048300*    DATE CHANGES - THE FINAL DATE ON THE FILE NEVER TRIGGERS IT.
048400*
048500 2250-PUSH-DAY-ROW.
048600     ADD 1 TO WS-DAY-COUNT.
048700     MOVE WS-HOLD-DATE    TO WS-DY-DATE (WS-DAY-COUNT).
048800     MOVE WS-HOLD-DAY-CTR TO WS-DY-SALES-CTR (WS-DAY-COUNT).
048900     MOVE WS-HOLD-DAY-REV TO WS-DY-REVENUE (WS-DAY-COUNT).
049000*
049100*    READS EVERY ITEM BELONGING TO THIS HEADER REGARDLESS OF
049200*    WHETHER THE HEADER QUALIFIED, SO THE ITEMS FILE STAYS
049300*    POSITIONED CORRECTLY FOR THE NEXT HEADER'S ITEMS.
049400*
049500 2300-PROCESS-ITEMS.
049600     PERFORM 2310-READ-ONE-ITEM
049700         VARYING WS-ITEM-SUB FROM 1 BY 1
049800             UNTIL WS-ITEM-SUB > SH-SALE-ITEM-COUNT.
049900*
050000 2310-READ-ONE-ITEM.
050100     READ SALE-ITEMS-FILE
050200         AT END
050300             MOVE 'NO' TO MORE-RECS.
050400     IF WS-IN-RANGE-SW = 'YES'
050500         PERFORM 2320-ACCUM-PRODUCT
050600     END-IF.
050700*
050800*    FIRST SIGHTING OF A PRODUCT ON A QUALIFYING ITEM GROWS THE
050900*    TABLE BY ONE ROW; EVERY SIGHTING AFTER THAT JUST ADDS TO THE
051000*    EXISTING ROW'S QUANTITY AND REVENUE.
051100*
051200 2320-ACCUM-PRODUCT.
051300     PERFORM 2330-FIND-PRODUCT.
051400     IF WS-FOUND-SW = 'NO'
051500         ADD 1 TO WS-PT-COUNT
051600         MOVE SI-ITEM-PROD-ID   TO WS-PT-PROD-ID (WS-PT-COUNT)
051700         MOVE SI-ITEM-PROD-NAME TO WS-PT-PROD-NAME (WS-PT-COUNT)
051800         MOVE ZERO              TO WS-PT-QTY (WS-PT-COUNT)
051900         MOVE ZERO              TO WS-PT-REVENUE (WS-PT-COUNT)
052000         MOVE WS-PT-COUNT       TO WS-PT-SUB
052100     END-IF.
052200     ADD SI-ITEM-QTY        TO WS-PT-QTY (WS-PT-SUB).
052300     ADD SI-ITEM-LINE-TOTAL TO WS-PT-REVENUE (WS-PT-SUB).
052400*
052500*    SEQUENTIAL SEARCH OF THE TOP-PRODUCT TABLE FOR THIS ITEM'S
052600*    PRODUCT ID - THE TABLE NEVER GROWS PAST A FEW HUNDRED ROWS
052700*    SO A LINEAR SCAN IS FAST ENOUGH FOR EVERY ITEM ON THE FILE.
052800*
052900 2330-FIND-PRODUCT.
053000     MOVE 'NO' TO WS-FOUND-SW.
053100     PERFORM 2335-PRODUCT-COMPARE
053200         VARYING WS-PT-SUB FROM 1 BY 1
053300             UNTIL WS-PT-SUB > WS-PT-COUNT
053400                OR WS-FOUND-SW = 'YES'.
053500*
053600*    THE VARYING ABOVE STEPS WS-PT-SUB PAST THE MATCHED ROW BEFORE
053700*    THE UNTIL TEST STOPS IT, SO BACK UP ONE WHEN A MATCH WAS FOUND.
053800*
053900     IF WS-FOUND-SW = 'YES'
054000         SUBTRACT 1 FROM WS-PT-SUB
054100     END-IF.
054200*
054300*    THE COMPARE ITSELF - ONE TABLE ROW TESTED PER CALL.
054400*
054500 2335-PRODUCT-COMPARE.
054600     IF WS-PT-PROD-ID (WS-PT-SUB) = SI-ITEM-PROD-ID
054700         MOVE 'YES' TO WS-FOUND-SW
054800     END-IF.
054900*
055000*    FOUR FIXED PAYMENT METHODS - A STRAIGHT TABLE SEARCH RATHER
055100*    THAN AN EVALUATE, SINCE THE NAME TABLE ALREADY EXISTS FOR
055200*    THE PRINT SECTION AND A NEW METHOD NEEDS NO CODE CHANGE HERE.
055300*
055400 2400-ACCUM-PAYMENT.
055500     PERFORM 2410-PAYMENT-COMPARE
055600         VARYING WS-PM-SUB FROM 1 BY 1
055700             UNTIL WS-PM-SUB > 4.
055800*
055900*    ONE PAYMENT-METHOD ROW TESTED PER CALL.
056000*
056100 2410-PAYMENT-COMPARE.
056200     IF SH-SALE-PAY-METHOD = WS-PM-NAME (WS-PM-SUB)
056300         ADD 1 TO WS-PA-COUNT (WS-PM-SUB)
056400         ADD SH-SALE-TOTAL-AMT TO WS-PA-AMOUNT (WS-PM-SUB)
056500     END-IF.
056600*
056700*    -------------------------------------------------------------
056800*    CLOSING - EVERYTHING IS PRINTED HERE, IN THE ORDER THE
056900*    REPORT SPECIFICATION CALLS FOR, NOW THAT ALL FOUR SECTIONS
057000*    HAVE FINISHED ACCUMULATING.
057100*    -------------------------------------------------------------
057200 3000-CLOSING.
057300     IF WS-SUM-COUNT > ZERO
057400         PERFORM 2250-PUSH-DAY-ROW
057500     END-IF.
057600*
057700*    AVERAGE SALE IS DERIVED HERE RATHER THAN CARRIED RUNNING -
057800*    IT ONLY MEANS ANYTHING ONCE THE FINAL COUNT IS KNOWN, AND A
057900*    ZERO-COUNT PERIOD MUST NOT BE ALLOWED TO DIVIDE BY ZERO.
058000*
058100     IF WS-SUM-COUNT > ZERO
058200         COMPUTE WS-SUM-AVG ROUNDED = WS-SUM-REVENUE / WS-SUM-COUNT
058300     ELSE
058400         MOVE ZERO TO WS-SUM-AVG
058500     END-IF.
058600*
058700     PERFORM 3200-PRINT-SUMMARY.
058800     PERFORM 3300-PRINT-DAILY.
058900     PERFORM 3100-TOP-PRODUCTS.
059000     PERFORM 3400-PRINT-PAYMENT.
059100*
059200     CLOSE SALES-FILE.
059300     CLOSE SALE-ITEMS-FILE.
059400     CLOSE PRTOUT.
059500*
059600*    SECTION ONE - PERIOD TOTALS.  FIVE LABEL/AMOUNT LINES, ONE
059700*    ADVANCING-2 AFTER THE HEADING FOLLOWED BY SINGLE-SPACED LINES.
059800*
059900 3200-PRINT-SUMMARY.
060000     MOVE 'TOTAL SALES:'    TO O-LABEL.
060100     MOVE WS-SUM-COUNT      TO O-COUNT.
060200     WRITE PRTLINE FROM RPT-LABEL-COUNT-LINE
060300         AFTER ADVANCING 2 LINES.
060400*
060500     MOVE 'TOTAL REVENUE:'  TO O-ALABEL.
060600     MOVE WS-SUM-REVENUE    TO O-AMOUNT.
060700     WRITE PRTLINE FROM RPT-LABEL-AMOUNT-LINE
060800         AFTER ADVANCING 1 LINE.
060900*
061000     MOVE 'TOTAL TAX:'      TO O-ALABEL.
061100     MOVE WS-SUM-TAX        TO O-AMOUNT.
061200     WRITE PRTLINE FROM RPT-LABEL-AMOUNT-LINE
061300         AFTER ADVANCING 1 LINE.
061400*
061500     MOVE 'TOTAL DISCOUNT:' TO O-ALABEL.
061600     MOVE WS-SUM-DISC       TO O-AMOUNT.
061700     WRITE PRTLINE FROM RPT-LABEL-AMOUNT-LINE
061800         AFTER ADVANCING 1 LINE.
061900*
062000     MOVE 'AVERAGE SALE:'   TO O-ALABEL.
062100     MOVE WS-SUM-AVG        TO O-AMOUNT.
062200     WRITE PRTLINE FROM RPT-LABEL-AMOUNT-LINE
062300         AFTER ADVANCING 1 LINE.
062400*
062500*    SECTION TWO - DAILY CONTROL-BREAK SUMMARY.  PRINTS THE ROWS
062600*    BUFFERED BY 2250-PUSH-DAY-ROW DURING THE READ PASS - ONE LINE
062700*    PER CALENDAR DATE THAT HAD AT LEAST ONE QUALIFYING SALE.
062800*
062900 3300-PRINT-DAILY.
063000     WRITE PRTLINE FROM RPT-DAILY-HEADING
063100         AFTER ADVANCING 2 LINES
063200             AT EOP
063300                 PERFORM 9900-HEADING.
063400     PERFORM 3310-PRINT-ONE-DAY
063500         VARYING WS-PT-SUB FROM 1 BY 1
063600             UNTIL WS-PT-SUB > WS-DAY-COUNT.
063700*
063800*    WS-PT-SUB DOES DOUBLE DUTY AS THE DAY-TABLE SUBSCRIPT HERE -
063900*    IT IS FREE BETWEEN THE TOP-PRODUCT AND DAILY SECTIONS SINCE
064000*    THEY PRINT ONE AFTER THE OTHER, NEVER TOGETHER.
064100*
064200 3310-PRINT-ONE-DAY.
064300     MOVE WS-DY-DATE (WS-PT-SUB) TO WS-CURRENT-DATE-NUM.
064400     MOVE I-MONTH TO O-DY-MM.
064500     MOVE I-DAY TO O-DY-DD.
064600     MOVE I-YEAR TO O-DY-YYYY.
064700     MOVE WS-DY-SALES-CTR (WS-PT-SUB) TO O-DY-CTR.
064800     MOVE WS-DY-REVENUE (WS-PT-SUB)   TO O-DY-REV.
064900     WRITE PRTLINE FROM RPT-DAILY-LINE
065000         AFTER ADVANCING 1 LINE
065100             AT EOP
065200                 PERFORM 9900-HEADING.
065300*
065400*    SECTION THREE - TOP-10 BY QUANTITY - A PARTIAL SELECTION SORT.
065500*    ONLY AS MANY PASSES AS THERE ARE ROWS TO PRINT (AT MOST 10)
065600*    ARE MADE, NOT A FULL SORT OF THE WHOLE TABLE (SEE SL-0261
065700*    ABOVE - THE FULL SORT COULDN'T KEEP UP WITH THE HOLIDAY
065800*    CATALOG'S PRODUCT COUNT).
065900*
066000 3100-TOP-PRODUCTS.
066100     WRITE PRTLINE FROM RPT-TOP-HEADING
066200         AFTER ADVANCING 2 LINES
066300             AT EOP
066400                 PERFORM 9900-HEADING.
066500*
066600*    FEWER THAN 10 DISTINCT PRODUCTS IN THE PERIOD - RANK AND
066700*    PRINT ONLY AS MANY AS EXIST, NOT A PADDED LIST OF 10.
066800*
066900     MOVE 10 TO WS-MAX-SUB.
067000     IF WS-PT-COUNT < 10
067100         MOVE WS-PT-COUNT TO WS-MAX-SUB
067200     END-IF.
067300     PERFORM 3110-RANK-ONE-PRODUCT
067400         VARYING WS-RANK FROM 1 BY 1
067500             UNTIL WS-RANK > WS-MAX-SUB.
067600*
067700*    ONE RANK POSITION PER CALL - FINDS THE HIGHEST-QUANTITY ROW
067800*    STILL UNRANKED, SWAPS IT INTO THIS POSITION, PRINTS IT.
067900*
068000 3110-RANK-ONE-PRODUCT.
068100     MOVE WS-RANK TO WS-PT-SUB.
068200     PERFORM 3120-FIND-MAX-REMAINING
068300         VARYING WS-ITEM-SUB FROM WS-RANK BY 1
068400             UNTIL WS-ITEM-SUB > WS-PT-COUNT.
068500     PERFORM 3130-SWAP-PRODUCT-ROWS.
068600     PERFORM 3140-PRINT-ONE-PRODUCT.
068700*
068800 3120-FIND-MAX-REMAINING.
068900     IF WS-PT-QTY (WS-ITEM-SUB) > WS-PT-QTY (WS-PT-SUB)
069000         MOVE WS-ITEM-SUB TO WS-PT-SUB
069100     END-IF.
069200*
069300*    NO-OP WHEN THE CURRENT RANK POSITION ALREADY HOLDS THE
069400*    HIGHEST REMAINING QUANTITY - THE THREE-WAY EXCHANGE THROUGH
069500*    WS-HOLD-PROD-xxx ONLY RUNS WHEN A SWAP IS ACTUALLY NEEDED.
069600*
069700 3130-SWAP-PRODUCT-ROWS.
069800     IF WS-PT-SUB NOT = WS-RANK
069900         MOVE WS-PT-PROD-ID (WS-RANK)   TO WS-HOLD-PROD-ID
070000         MOVE WS-PT-PROD-NAME (WS-RANK) TO WS-HOLD-PROD-NAME
070100         MOVE WS-PT-QTY (WS-RANK)       TO WS-HOLD-PROD-QTY
070200         MOVE WS-PT-REVENUE (WS-RANK)   TO WS-HOLD-PROD-REV
070300*
070400         MOVE WS-PT-PROD-ID (WS-PT-SUB)   TO WS-PT-PROD-ID (WS-RANK)
070500         MOVE WS-PT-PROD-NAME (WS-PT-SUB) TO WS-PT-PROD-NAME (WS-RANK)
070600         MOVE WS-PT-QTY (WS-PT-SUB)       TO WS-PT-QTY (WS-RANK)
070700         MOVE WS-PT-REVENUE (WS-PT-SUB)   TO WS-PT-REVENUE (WS-RANK)
070800*
070900         MOVE WS-HOLD-PROD-ID   TO WS-PT-PROD-ID (WS-PT-SUB)
071000         MOVE WS-HOLD-PROD-NAME TO WS-PT-PROD-NAME (WS-PT-SUB)
071100         MOVE WS-HOLD-PROD-QTY  TO WS-PT-QTY (WS-PT-SUB)
071200         MOVE WS-HOLD-PROD-REV  TO WS-PT-REVENUE (WS-PT-SUB)
071300     END-IF.
071400*
071500*    PRINTS THE ROW NOW SITTING AT WS-RANK - THE SWAP PARAGRAPH
071600*    HAS ALREADY PUT THE CORRECT PRODUCT THERE.
071700*
071800 3140-PRINT-ONE-PRODUCT.
071900     MOVE WS-PT-PROD-NAME (WS-RANK) TO O-TP-NAME.
072000     MOVE WS-PT-QTY (WS-RANK)       TO O-TP-QTY.
072100     MOVE WS-PT-REVENUE (WS-RANK)   TO O-TP-REV.
072200     WRITE PRTLINE FROM RPT-TOP-LINE
072300         AFTER ADVANCING 1 LINE
072400             AT EOP
072500                 PERFORM 9900-HEADING.
072600*
072700*    SECTION FOUR - PAYMENT-METHOD BREAKDOWN, ADDED BY SL-0211.
072800*    ALWAYS FOUR ROWS IN THE COMPILED-IN TABLE ORDER - CASH, CARD,
072900*    BANK-TRANSFER, OTHER - EVEN WHEN A METHOD HAD ZERO ACTIVITY.
073000*
073100 3400-PRINT-PAYMENT.
073200     WRITE PRTLINE FROM RPT-PAY-HEADING
073300         AFTER ADVANCING 2 LINES
073400             AT EOP
073500                 PERFORM 9900-HEADING.
073600     PERFORM 3410-PRINT-ONE-PAYMENT
073700         VARYING WS-PM-SUB FROM 1 BY 1
073800             UNTIL WS-PM-SUB > 4.
073900*
074000 3410-PRINT-ONE-PAYMENT.
074100     MOVE WS-PM-NAME (WS-PM-SUB)      TO O-PM-NAME.
074200     MOVE WS-PA-COUNT (WS-PM-SUB)     TO O-PM-CTR.
074300     MOVE WS-PA-AMOUNT (WS-PM-SUB)    TO O-PM-AMT.
074400     WRITE PRTLINE FROM RPT-PAY-LINE
074500         AFTER ADVANCING 1 LINE
074600             AT EOP
074700                 PERFORM 9900-HEADING.
074800*
074900*    -------------------------------------------------------------
075000*    READ - SETS MORE-RECS TO 'NO' AT END OF FILE, WHICH DRIVES
075100*    THE 2000-MAINLINE PERFORM UNTIL IN THE MAINLINE PARAGRAPH.
075200*    -------------------------------------------------------------
075300 9000-READ-HEADER.
075400     READ SALES-FILE
075500         AT END
075600             MOVE 'NO' TO MORE-RECS.
075700*
075800*    PAGE HEADING - BUMPS THE PAGE COUNTER, RE-EDITS BOTH PARM-CARD
075900*    DATES THROUGH I-DATE FOR THE PERIOD LINE, AND RESTORES I-DATE
076000*    TO TODAY'S DATE AFTERWARD SINCE THE TITLE LINE'S DATE FIELDS
076100*    WERE ALREADY MOVED OUT AT 1000-INIT BEFORE I-DATE GOT REUSED.
076200*
076300 9900-HEADING.
076400     ADD 1 TO C-PCTR.
076500     MOVE C-PCTR TO O-PCTR.
076600     MOVE RP-START-DATE TO WS-CURRENT-DATE-NUM.
076700     MOVE I-MONTH TO O-PSTART-MM.
076800     MOVE I-DAY   TO O-PSTART-DD.
076900     MOVE I-YEAR  TO O-PSTART-YYYY.
077000     MOVE RP-END-DATE TO WS-CURRENT-DATE-NUM.
077100     MOVE I-MONTH TO O-PEND-MM.
077200     MOVE I-DAY   TO O-PEND-DD.
077300     MOVE I-YEAR  TO O-PEND-YYYY.
077400     WRITE PRTLINE FROM RPT-TITLE-LINE
077500         AFTER ADVANCING PAGE.
077600     WRITE PRTLINE FROM RPT-PERIOD-LINE
077700         AFTER ADVANCING 2 LINES.
077800     WRITE PRTLINE FROM BLANK-LINE
077900         AFTER ADVANCING 1 LINE.
078000     MOVE FUNCTION CURRENT-DATE TO I-DATE.
078100*
078200*    END OF SALESRPT.
