000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              PRODMAIN.
000300 AUTHOR.                  ASHLEY LINDQUIST.
000400 INSTALLATION.            CRESCENT RETAIL DATA CENTER.
000500 DATE-WRITTEN.            11/02/87.
000600 DATE-COMPILED.
000700 SECURITY.                COMPANY CONFIDENTIAL - RETAIL SYSTEMS ONLY.
000800*****************************************************************
000900* PRODMAIN - PRODUCT MASTER MAINTENANCE.                        *
001000* SEQUENTIAL OLD-MASTER/NEW-MASTER UPDATE OF THE PRODUCT MASTER *
001100* AGAINST A SORTED MAINTENANCE TRANSACTION FILE (ADD, CHANGE,   *
001200* DEACTIVATE).  SKU UNIQUENESS IS ENFORCED AGAINST AN IN-CORE    *
001300* TABLE OF EVERY SKU ON FILE, LOADED BEFORE THE UPDATE PASS     *
001400* BEGINS.  DELETE IS LOGICAL ONLY - THE ACTIVE FLAG IS SET TO   *
001500* 'N' AND THE RECORD IS CARRIED FORWARD, NEVER DROPPED.          *
001600*****************************************************************
001700*  DATE      BY    REQUEST    DESCRIPTION                       *
001800*  --------  ----  ---------  ------------------------------    *
001900*  11/02/87  AL    PR-0119    ORIGINAL PROGRAM, ADD ONLY.        *
002000*  04/14/91  AL    PR-0247    ADDED CHANGE AND DEACTIVATE        *
002100*                             ACTION CODES.                      *
002200*  09/30/98  DW    PR-0402    Y2K REVIEW - NO DATE FIELDS ARE    *
002300*                             MAINTAINED ON THIS RECORD.         *
002400*  02/11/03  SK    PR-0455    ADDED SKU-CHANGE DUPLICATE CHECK - *
002500*                             PREVIOUSLY ONLY ADD WAS CHECKED.   *
002600*  08/14/09  RT    PR-0501    RAISED THE SKU TABLE SIZE FOR THE  *
002700*                             HOLIDAY CATALOG.                   *
002800*  06/03/14  RT    PR-0538    REVIEWED FOR THE NEW CATEGORY-CODE *
002900*                             VALUES FROM MERCHANDISING - NO CODE *
003000*                             CHANGE REQUIRED, PRODUCT-CATEGORY   *
003100*                             IS CARRIED FORWARD AS-IS.           *
003200*****************************************************************
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600*
003700*    C01/TOP-OF-FORM IS ONLY USED BY THE REJECT LISTING'S PAGE
003800*    HEADING.  UPSI-0 IS RESERVED FOR A FUTURE TEST-RUN SWITCH AND
003900*    IS NOT YET TESTED ANYWHERE IN THIS PROGRAM.
004000*
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS NUM-CLASS IS '0' THRU '9'
004400     UPSI-0 ON STATUS IS UPSI-0-ON
004500            OFF STATUS IS UPSI-0-OFF.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*
005000*    THE MAINTENANCE TRANSACTION FILE - MUST ARRIVE FROM THE SORT
005100*    STEP IN PRODUCT-ID SEQUENCE, ONE RECORD PER ADD/CHANGE/
005200*    DEACTIVATE REQUEST.
005300*
005400     SELECT PRODUCT-TXN-IN
005500         ASSIGN TO PRODTXN
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700*
005800*    OLD AND NEW SIDES OF THE SAME PHYSICAL MASTER - OLD IS READ
005900*    ONLY, NEW IS WRITTEN ONLY, AND THE JOB STEP THAT FOLLOWS THIS
006000*    ONE RENAMES PRODMSTN OVER PRODMAST FOR TOMORROW'S RUN.
006100*
006200     SELECT PRODUCT-MASTER-OLD
006300         ASSIGN TO PRODMAST
006400         ORGANIZATION IS SEQUENTIAL.
006500*
006600*    SAME DDNAME CONVENTION AS THE OLD MASTER ABOVE, WITH AN "N"
006700*    SUFFIX - NOT A GENERATION DATA SET ON THIS SHOP'S HARDWARE.
006800*
006900     SELECT PRODUCT-MASTER-NEW
007000         ASSIGN TO PRODMSTN
007100         ORGANIZATION IS SEQUENTIAL.
007200*
007300*    REJECT LISTING - ONE LINE PER REJECTED TRANSACTION PLUS THE
007400*    END-OF-RUN TOTALS LINE.
007500*
007600     SELECT ERROR-FILE
007700         ASSIGN TO ERRORPRT
007800         ORGANIZATION IS RECORD SEQUENTIAL.
007900*
008000 DATA DIVISION.
008100 FILE SECTION.
008200*
008300*    TRANSACTION RECORD LAYOUT LIVES IN PRODTXN.CPY - ONE ACTION
008400*    CODE (ADD/CHANGE/DEACTIVATE) PLUS THE FULL SET OF MAINTAINABLE
008500*    PRODUCT FIELDS, SINCE CHANGE TRANSACTIONS CARRY THE COMPLETE
008600*    REPLACEMENT VALUES RATHER THAN A BEFORE/AFTER DELTA.
008700*
008800 FD  PRODUCT-TXN-IN
008900     LABEL RECORD IS STANDARD
009000     DATA RECORD IS PT-PROD-TXN-RECORD.
009100     COPY PRODTXN.
009200*
009300*    OLD MASTER - READ SEQUENCE ONLY, NEVER REWRITTEN IN PLACE.
009400*
009500 FD  PRODUCT-MASTER-OLD
009600     LABEL RECORD IS STANDARD
009700     RECORD CONTAINS 150 CHARACTERS
009800     DATA RECORD IS PM-PRODUCT-RECORD.
009900     COPY PRODMAST.
010000*
010100*    NEW MASTER - SAME 150-BYTE LAYOUT AS THE OLD MASTER, COPIED A
010200*    SECOND TIME WITH THE NM- PREFIX SO BOTH SIDES OF THE UPDATE
010300*    CAN BE HELD IN WORKING STORAGE AT ONCE WITHOUT A NAME CLASH.
010400*
010500 FD  PRODUCT-MASTER-NEW
010600     LABEL RECORD IS STANDARD
010700     RECORD CONTAINS 150 CHARACTERS
010800     DATA RECORD IS NM-PRODUCT-RECORD.
010900     COPY PRODMAST REPLACING LEADING ==PM-== BY ==NM-==.
011000*
011100*    REJECT LISTING PRINT FILE - LINAGE FOOTING AT 55 LEAVES ROOM
011200*    FOR THE COLUMN HEADING TO REPRINT BEFORE THE PAGE RUNS OUT.
011300*
011400 FD  ERROR-FILE
011500     LABEL RECORD IS OMITTED
011600     RECORD CONTAINS 132 CHARACTERS
011700     LINAGE IS 60 WITH FOOTING AT 55
011800     DATA RECORD IS ERRLINE.
011900*
012000 01  ERRLINE                          PIC X(132).
012100*
012200*    -------------------------------------------------------------
012300*    WORKING-STORAGE
012400*    -------------------------------------------------------------
012500 WORKING-STORAGE SECTION.
012600*
012700*    THESE TWO STAND ALONE AT THE 77 LEVEL RATHER THAN INSIDE
012800*    WORK-AREA - THE LOAD-SKU-TABLE PASS AND THE UPDATE PASS EACH
012900*    HAVE THEIR OWN IDEA OF "CURRENT RECORD", AND KEEPING THE
013000*    END-OF-FILE SWITCH AND THE PAGE COUNTER OUT ON THEIR OWN MAKES
013100*    THAT CLEAR AT A GLANCE WHEN READING THE COMPILE LISTING.
013200*
013300 77  MORE-RECS                        PIC X(03)    VALUE 'YES'.
013400 77  C-PCTR                           PIC 9(02)    VALUE ZERO COMP.
013500*
013600 01  WORK-AREA.
013700*
013800*    WS-FOUND-SW IS SHARED BY EVERY SKU-DUPLICATE-CHECK PARAGRAPH
013900*    (2250/2255 AND 2350/2355) - ONLY ONE SUCH CHECK IS EVER IN
014000*    PROGRESS AT A TIME, SO ONE SWITCH SERVES BOTH.
014100*
014200     05  WS-FOUND-SW                  PIC X(03)    VALUE 'NO'.
014300*
014400*    RUN COUNTERS - PRINTED ON THE TOTALS LINE AT 3000-CLOSING.
014500*
014600     05  C-ADD-CTR                    PIC 9(06)    VALUE ZERO COMP.
014700     05  C-CHG-CTR                    PIC 9(06)    VALUE ZERO COMP.
014800     05  C-DEACT-CTR                  PIC 9(06)    VALUE ZERO COMP.
014900     05  C-UNCH-CTR                   PIC 9(06)    VALUE ZERO COMP.
015000     05  C-ERR-CTR                    PIC 9(06)    VALUE ZERO COMP.
015100*
015200*    SUBSCRIPT FOR THE SKU TABLE SEARCHES.
015300*
015400     05  WS-SKU-SUB                   PIC 9(04)    VALUE ZERO COMP.
015500*
015600*    ONE END-OF-FILE SWITCH PER SIDE OF THE MATCH-MERGE - KEPT
015700*    SEPARATE (NOT ONE SHARED MORE-RECS) SO EACH SIDE OF THE UPDATE
015800*    CAN RUN OUT INDEPENDENTLY WITHOUT STOPPING THE OTHER SIDE.
015900*
016000     05  WS-OLD-SW                    PIC X(03)    VALUE 'YES'.
016100     05  WS-TXN-SW                    PIC X(03)    VALUE 'YES'.
016200*
016300*    TODAY'S DATE, BROKEN OUT FOR THE REJECT-LISTING HEADING.
016400*
016500 01  I-DATE.
016600     05  I-YEAR                       PIC 9(4).
016700     05  I-MONTH                      PIC 99.
016800     05  I-DAY                        PIC 99.
016900*
017000 01  WS-CURRENT-DATE-NUM  REDEFINES  I-DATE   PIC 9(08).
017100*
017200*    NOT CURRENTLY MOVED ANYWHERE - KEPT FOR A POSSIBLE FUTURE
017300*    EFFECTIVE-DATE STAMP ON THE PRODUCT MASTER RECORD, SHOULD
017400*    MERCHANDISING EVER ASK FOR ONE.
017500*
017600*
017700*    MATCH-MERGE KEYS.  EACH KEY IS FORCED TO THE HIGH SENTINEL
017800*    WHEN ITS FILE REACHES END OF FILE, SO THE USUAL LOW/EQUAL/
017900*    HIGH COMPARE DRIVES THE REST OF EITHER FILE THROUGH WITHOUT
018000*    A SEPARATE EOF BRANCH IN THE MAINLINE.
018100*
018200 01  WS-OLD-KEY                       PIC 9(09)    VALUE 999999999.
018300 01  WS-OLD-KEY-X  REDEFINES  WS-OLD-KEY             PIC X(09).
018400 01  WS-TXN-KEY                       PIC 9(09)    VALUE 999999999.
018500*
018600*    -X REDEFINITION IS WHAT 2900-REJECT-TXN MOVES TO THE LISTING -
018700*    PICKING UP A "PRODUCT NOT ON FILE" REJECT OFF THE NUMERIC
018800*    TRANSACTION KEY DIRECTLY WOULD LEAVE AN UNWANTED SIGN NIBBLE
018900*    SHOWING IN THE PRINTED FIELD.
019000*
019100 01  WS-TXN-KEY-X  REDEFINES  WS-TXN-KEY             PIC X(09).
019200*
019300*    SKU TABLE - EVERY SKU CURRENTLY ON FILE, LOADED WHOLE AT
019400*    1000-INIT AND GROWN AS NEW PRODUCTS ARE ADDED DURING THIS
019500*    SAME RUN, SO A SECOND ADD TRANSACTION FOR A SKU JUST ADDED
019600*    THIS RUN IS CAUGHT BEFORE THE OLD/NEW-MASTER REWRITE EVER
019700*    SEES IT.
019800*
019900 01  WS-SKU-TABLE.
020000     05  WS-SKU-COUNT                 PIC 9(04)    VALUE ZERO COMP.
020100     05  WS-SKU-ENTRY OCCURS 2000 TIMES.
020200         10  WS-SKU-VALUE             PIC X(20).
020300*
020400*    2000 ENTRIES COVERS THE CURRENT CATALOG WITH ROOM TO SPARE -
020500*    RAISED ONCE ALREADY (SEE PR-0501 IN THE CHANGE LOG ABOVE) AND
020600*    WILL LIKELY NEED TO BE RAISED AGAIN BEFORE A FUTURE HOLIDAY
020700*    CATALOG IF THE PRODUCT LINE KEEPS GROWING AT ITS CURRENT RATE.
020800*
020900 01  O-RECORD-AREA.
021000*
021100*    ONE REJECT LINE - ACTION CODE, PRODUCT ID (EDITED FROM THE
021200*    TRANSACTION-KEY HOLDER SO THE FIELD PRINTS EVEN WHEN THE
021300*    REJECT WAS A LOW-SIDE "PRODUCT NOT ON FILE"), AND THE REASON.
021400*
021500     05  O-ACTION                     PIC X(10).
021600     05  O-PROD-ID                    PIC X(09).
021700     05  FILLER                       PIC X         VALUE SPACES.
021800*
021900*    O-ERR-MSG IS MOVED A LITERAL REASON AT EACH REJECT POINT -
022000*    THERE IS NO REASON-CODE TABLE, JUST THE TEXT ITSELF.
022100*
022200     05  O-ERR-MSG                    PIC X(60).
022300     05  FILLER                       PIC X(52)     VALUE SPACES.
022400*
022500*    REJECT-LISTING PAGE HEADING - DATE ON THE LEFT, TITLE IN THE
022600*    MIDDLE, PAGE NUMBER ON THE RIGHT.
022700*
022800 01  ERROR-TITLE-LINE.
022900     05  FILLER       PIC X(6)    VALUE "DATE:".
023000     05  O-MONTH      PIC 99.
023100     05  FILLER       PIC X       VALUE "/".
023200     05  O-DAY        PIC 99.
023300     05  FILLER       PIC X       VALUE "/".
023400     05  O-YEAR       PIC 9(4).
023500     05  FILLER       PIC X(30)   VALUE SPACES.
023600     05  FILLER       PIC X(28)   VALUE 'PRODMAIN - REJECT LISTING'.
023700     05  FILLER       PIC X(25)   VALUE SPACES.
023800     05  FILLER       PIC X(6)    VALUE "PAGE:".
023900     05  O-PCTR       PIC Z9.
024000     05  FILLER       PIC X(25)   VALUE SPACES.
024100*
024200*    COLUMN HEADINGS, REPRINTED EVERY TIME 9900-ERR-HEADING FIRES.
024300*
024400 01  ERROR-COLUMN-LINE.
024500     05  FILLER       PIC X(6)    VALUE 'ACTION'.
024600     05  FILLER       PIC X(14)   VALUE SPACES.
024700     05  FILLER       PIC X(9)    VALUE 'PRODUCT'.
024800     05  FILLER       PIC X(63)   VALUE SPACES.
024900     05  FILLER       PIC X(17)   VALUE 'REASON REJECTED'.
025000     05  FILLER       PIC X(23)   VALUE SPACES.
025100*
025200*    END-OF-RUN TOTALS LINE - ADDED, CHANGED, DEACTIVATED, REJECTED
025300*    COUNTS, WRITTEN ONCE AT 3000-CLOSING AFTER THE LAST RECORD.
025400*
025500 01  ERROR-TOTAL-LINE.
025600*
025700*    ZZZ,ZZ9 EDITING MATCHES THE REST OF THIS SHOP'S PRINT LINES -
025800*    LEADING ZERO SUPPRESSION WITH A COMMA, NO SIGN (ALL FOUR
025900*    COUNTERS ARE UNSIGNED BY DEFINITION).
026000*
026100     05  FILLER       PIC X(14)   VALUE 'ADDED:'.
026200     05  O-ADD-CTR    PIC ZZZ,ZZ9.
026300     05  FILLER       PIC X(5)    VALUE SPACES.
026400     05  FILLER       PIC X(10)   VALUE 'CHANGED:'.
026500     05  O-CHG-CTR    PIC ZZZ,ZZ9.
026600     05  FILLER       PIC X(5)    VALUE SPACES.
026700     05  FILLER       PIC X(13)   VALUE 'DEACTIVATED:'.
026800     05  O-DEACT-CTR  PIC ZZZ,ZZ9.
026900     05  FILLER       PIC X(5)    VALUE SPACES.
027000     05  FILLER       PIC X(10)   VALUE 'REJECTED:'.
027100     05  O-ERR-CTR    PIC ZZZ,ZZ9.
027200     05  FILLER       PIC X(42)   VALUE SPACES.
027300*
027400 PROCEDURE DIVISION.
027500*
027600*    -------------------------------------------------------------
027700*    MAIN CONTROL - LOAD THE SKU TABLE, RUN THE OLD/NEW MASTER
027800*    UPDATE TO COMPLETION (BOTH KEYS AT THE HIGH SENTINEL), PRINT
027900*    THE TOTALS LINE AND QUIT.  SEE THE BANNER AT THE TOP OF THIS
028000*    PROGRAM FOR THE OVERALL SHAPE OF THE RUN.
028100*    -------------------------------------------------------------
028200 0000-PRODMAIN.
028300*
028400*    HIGH-SENTINEL DRIVEN - THE LOOP RUNS UNTIL BOTH THE OLD-MASTER
028500*    KEY AND THE TRANSACTION KEY HAVE BEEN FORCED TO 999999999 BY
028600*    9000-READ-OLD/9010-READ-TXN, NOT UNTIL A FILE STATUS GOES BAD.
028700*
028800     PERFORM 1000-INIT.
028900     PERFORM 2000-MAINLINE
029000         UNTIL WS-OLD-KEY = 999999999
029100           AND WS-TXN-KEY = 999999999.
029200     PERFORM 3000-CLOSING.
029300     STOP RUN.
029400*
029500*    -------------------------------------------------------------
029600*    INITIALIZATION
029700*    BUILDS TODAY'S DATE FOR THE REJECT-LISTING HEADING, LOADS THE
029800*    SKU TABLE (MUST BE DONE BEFORE THE UPDATE PASS OPENS THE SAME
029900*    FILE FOR THE SECOND TIME), THEN OPENS THE FOUR RUN FILES AND
030000*    PRIMES BOTH SIDES OF THE MATCH-MERGE WITH ONE RECORD EACH.
030100*    -------------------------------------------------------------
030200 1000-INIT.
030300     MOVE FUNCTION CURRENT-DATE TO I-DATE.
030400     MOVE I-DAY TO O-DAY.
030500     MOVE I-MONTH TO O-MONTH.
030600     MOVE I-YEAR TO O-YEAR.
030700*
030800     PERFORM 1100-LOAD-SKU-TABLE.
030900*
031000     OPEN INPUT PRODUCT-MASTER-OLD.
031100     OPEN INPUT PRODUCT-TXN-IN.
031200     OPEN OUTPUT PRODUCT-MASTER-NEW.
031300     OPEN OUTPUT ERROR-FILE.
031400*
031500     PERFORM 9900-ERR-HEADING.
031600     PERFORM 9000-READ-OLD.
031700     PERFORM 9010-READ-TXN.
031800*
031900*    -------------------------------------------------------------
032000*    LOAD THE SKU TABLE.  THE PRODUCT MASTER IS OPENED A SECOND
032100*    TIME HERE, READ START TO FINISH, AND CLOSED AGAIN BEFORE
032200*    1000-INIT OPENS IT FOR REAL FOR THE UPDATE PASS - A SEPARATE
032300*    PRE-PASS IS THE ONLY WAY TO KNOW EVERY SKU ON FILE BEFORE THE
032400*    FIRST ADD TRANSACTION IS EVER LOOKED AT.
032500*    -------------------------------------------------------------
032600 1100-LOAD-SKU-TABLE.
032700     OPEN INPUT PRODUCT-MASTER-OLD.
032800     PERFORM 1110-READ-FOR-SKU.
032900     PERFORM 1120-STORE-SKU
033000         UNTIL MORE-RECS = 'NO'.
033100     CLOSE PRODUCT-MASTER-OLD.
033200     MOVE 'YES' TO MORE-RECS.
033300*
033400*    READ, FOR THE SKU-TABLE LOAD PASS ONLY - NOT TO BE CONFUSED
033500*    WITH 9000-READ-OLD, WHICH DRIVES THE ACTUAL UPDATE PASS.
033600*
033700 1110-READ-FOR-SKU.
033800     READ PRODUCT-MASTER-OLD
033900         AT END
034000             MOVE 'NO' TO MORE-RECS.
034100*
034200*    ONE TABLE ROW PER PRODUCT MASTER RECORD READ ABOVE.
034300*
034400 1120-STORE-SKU.
034500     ADD 1 TO WS-SKU-COUNT.
034600     MOVE PM-PROD-SKU TO WS-SKU-VALUE (WS-SKU-COUNT).
034700     PERFORM 1110-READ-FOR-SKU.
034800*
034900*    -------------------------------------------------------------
035000*    MAINLINE - CLASSIC LOW/EQUAL/HIGH SEQUENTIAL MASTER UPDATE
035100*    -------------------------------------------------------------
035200*
035300*    THE TEST IS MADE AGAINST THE KEY PAIR READ BY THE 9000/9010
035400*    PARAGRAPHS, NOT AGAINST THE RECORD AREAS THEMSELVES - ONCE
035500*    EITHER FILE HITS END OF FILE ITS SENTINEL KEY IS FORCED HIGH
035600*    SO THE REMAINING SIDE DRAINS THROUGH THE LOW OR HIGH LEG
035700*    BELOW WITHOUT A SEPARATE END-OF-FILE TEST IN THIS PARAGRAPH.
035800*
035900 2000-MAINLINE.
036000     IF WS-TXN-KEY < WS-OLD-KEY
036100         PERFORM 2100-PROCESS-LOW-TXN
036200         PERFORM 9010-READ-TXN
036300     ELSE
036400         IF WS-TXN-KEY = WS-OLD-KEY
036500             PERFORM 2150-PROCESS-MATCHED-TXN
036600             PERFORM 9010-READ-TXN
036700             PERFORM 9000-READ-OLD
036800         ELSE
036900             PERFORM 2500-COPY-UNCHANGED
037000             ADD 1 TO C-UNCH-CTR
037100             PERFORM 9000-READ-OLD
037200         END-IF
037300     END-IF.
037400*
037500*    A TRANSACTION KEY LOWER THAN EVERY REMAINING MASTER KEY HAS
037600*    NO MATCHING MASTER RECORD - ONLY "ADD" IS MEANINGFUL HERE.
037700*
037800 2100-PROCESS-LOW-TXN.
037900     IF PT-ACTION-ADD
038000         PERFORM 2200-ADD-NEW-PRODUCT
038100     ELSE
038200         MOVE 'PRODUCT NOT ON FILE.' TO O-ERR-MSG
038300         PERFORM 2900-REJECT-TXN
038400     END-IF.
038500*
038600*    A TRANSACTION KEY EQUAL TO THE OLD-MASTER KEY HAS A MATCHING
038700*    MASTER RECORD ON FILE - DISPATCH ON THE ACTION CODE.  AN "ADD"
038800*    AGAINST AN EXISTING PRODUCT ID IS ITSELF THE REJECT REASON.
038900*
039000 2150-PROCESS-MATCHED-TXN.
039100     IF PT-ACTION-ADD
039200         MOVE 'DUPLICATE PRODUCT ID.' TO O-ERR-MSG
039300         PERFORM 2900-REJECT-TXN
039400         PERFORM 2500-COPY-UNCHANGED
039500         ADD 1 TO C-UNCH-CTR
039600     ELSE
039700         IF PT-ACTION-CHANGE
039800             PERFORM 2300-CHANGE-PRODUCT
039900         ELSE
040000             IF PT-ACTION-DEACTIVATE
040100                 PERFORM 2400-DEACTIVATE-PRODUCT
040200             ELSE
040300                 MOVE 'INVALID ACTION CODE.' TO O-ERR-MSG
040400                 PERFORM 2900-REJECT-TXN
040500                 PERFORM 2500-COPY-UNCHANGED
040600                 ADD 1 TO C-UNCH-CTR
040700             END-IF
040800         END-IF
040900     END-IF.
041000*
041100*    ADD - REJECTED WHEN THE SKU IS ALREADY ON FILE, OTHERWISE
041200*    WRITTEN ACTIVE TO THE NEW MASTER AND ADDED TO THE SKU TABLE.
041300*
041400 2200-ADD-NEW-PRODUCT.
041500     PERFORM 2250-CHECK-SKU-DUP.
041600     IF WS-FOUND-SW = 'YES'
041700         MOVE 'DUPLICATE SKU.' TO O-ERR-MSG
041800         PERFORM 2900-REJECT-TXN
041900     ELSE
042000         MOVE PT-PROD-ID          TO NM-PROD-ID.
042100         MOVE PT-PROD-SKU         TO NM-PROD-SKU.
042200         MOVE PT-PROD-NAME        TO NM-PROD-NAME.
042300         MOVE PT-PROD-DESC        TO NM-PROD-DESC.
042400         MOVE PT-PROD-PRICE       TO NM-PROD-PRICE.
042500         MOVE PT-PROD-STOCK-QTY   TO NM-PROD-STOCK-QTY.
042600         MOVE PT-PROD-CATEGORY    TO NM-PROD-CATEGORY.
042700         MOVE 'Y'                 TO NM-PROD-ACTIVE-FLAG.
042800         WRITE NM-PRODUCT-RECORD.
042900         PERFORM 2260-ADD-SKU-TABLE-ENTRY.
043000         ADD 1 TO C-ADD-CTR
043100     END-IF.
043200*
043300 2250-CHECK-SKU-DUP.
043400*
043500*    A STRAIGHT SERIAL SEARCH OF THE SKU TABLE - NOT A SEARCH
043600*    VERB, SINCE THE TABLE IS BUILT UP DURING THE RUN (SEE
043700*    2260 BELOW) AND IS NOT KEPT IN ANY PARTICULAR ORDER.
043800*
043900     MOVE 'NO' TO WS-FOUND-SW.
044000     PERFORM 2255-SKU-COMPARE
044100         VARYING WS-SKU-SUB FROM 1 BY 1
044200             UNTIL WS-SKU-SUB > WS-SKU-COUNT
044300                OR WS-FOUND-SW = 'YES'.
044400*
044500*    ONE COMPARE PER CALL FROM THE VARYING ABOVE - LEFT AS ITS OWN
044600*    PARAGRAPH RATHER THAN INLINE SO THE SAME COMPARE CAN BE READ
044700*    AND REASONED ABOUT ON ITS OWN.
044800*
044900 2255-SKU-COMPARE.
045000     IF WS-SKU-VALUE (WS-SKU-SUB) = PT-PROD-SKU
045100         MOVE 'YES' TO WS-FOUND-SW
045200     END-IF.
045300*
045400*    THE NEW SKU GOES ON THE END OF THE TABLE SO A SECOND ADD FOR
045500*    THE SAME SKU LATER IN THIS SAME RUN IS ALSO CAUGHT.
045600*
045700 2260-ADD-SKU-TABLE-ENTRY.
045800*
045900*    WS-SKU-COUNT IS ALSO THE LAST-USED SUBSCRIPT, SO BUMPING IT
046000*    FIRST AND THEN MOVING INTO THAT SLOT IN ONE STEP IS SAFE.
046100*
046200     ADD 1 TO WS-SKU-COUNT.
046300     MOVE PT-PROD-SKU TO WS-SKU-VALUE (WS-SKU-COUNT).
046400*
046500*    CHANGE - NAME, DESCRIPTION, PRICE, STOCK AND CATEGORY ARE
046600*    ALWAYS REPLACED FROM THE TRANSACTION.  THE SKU IS ONLY RE-
046700*    CHECKED FOR DUPLICATES WHEN IT IS ACTUALLY BEING CHANGED.
046800*
046900 2300-CHANGE-PRODUCT.
047000     IF PT-PROD-SKU NOT = PM-PROD-SKU
047100         PERFORM 2250-CHECK-SKU-DUP
047200     ELSE
047300         MOVE 'NO' TO WS-FOUND-SW
047400     END-IF.
047500     IF WS-FOUND-SW = 'YES'
047600         MOVE 'DUPLICATE SKU.' TO O-ERR-MSG
047700         PERFORM 2900-REJECT-TXN
047800         PERFORM 2500-COPY-UNCHANGED
047900         ADD 1 TO C-UNCH-CTR
048000     ELSE
048100         IF PT-PROD-SKU NOT = PM-PROD-SKU
048200             PERFORM 2350-UPDATE-SKU-TABLE-ENTRY
048300         END-IF.
048400         MOVE PM-PROD-ID          TO NM-PROD-ID.
048500         MOVE PT-PROD-SKU         TO NM-PROD-SKU.
048600         MOVE PT-PROD-NAME        TO NM-PROD-NAME.
048700         MOVE PT-PROD-DESC        TO NM-PROD-DESC.
048800         MOVE PT-PROD-PRICE       TO NM-PROD-PRICE.
048900         MOVE PT-PROD-STOCK-QTY   TO NM-PROD-STOCK-QTY.
049000         MOVE PT-PROD-CATEGORY    TO NM-PROD-CATEGORY.
049100         MOVE PM-PROD-ACTIVE-FLAG TO NM-PROD-ACTIVE-FLAG.
049200         WRITE NM-PRODUCT-RECORD.
049300         ADD 1 TO C-CHG-CTR
049400     END-IF.
049500*
049600 2350-UPDATE-SKU-TABLE-ENTRY.
049700     MOVE 'NO' TO WS-FOUND-SW.
049800     SET WS-SKU-SUB TO 1.
049900     PERFORM 2355-SKU-OLD-COMPARE
050000         VARYING WS-SKU-SUB FROM 1 BY 1
050100             UNTIL WS-SKU-SUB > WS-SKU-COUNT
050200                OR WS-FOUND-SW = 'YES'.
050300*
050400*    UNLIKE 2255-SKU-COMPARE, THIS ONE ALSO REWRITES THE MATCHED
050500*    TABLE ROW IN PLACE TO THE NEW SKU AS SOON AS IT IS FOUND, SO
050600*    THE WORK IS DONE AT THE STILL-VALID SUBSCRIPT AND THE TABLE
050700*    STAYS CURRENT FOR ANY LATER TRANSACTION IN THIS SAME RUN.
050800*
050900 2355-SKU-OLD-COMPARE.
051000     IF WS-SKU-VALUE (WS-SKU-SUB) = PM-PROD-SKU
051100         MOVE PT-PROD-SKU TO WS-SKU-VALUE (WS-SKU-SUB)
051200         MOVE 'YES' TO WS-FOUND-SW
051300     END-IF.
051400*
051500*    DEACTIVATE - ALL FIELDS CARRY FORWARD UNCHANGED EXCEPT THE
051600*    ACTIVE FLAG, WHICH IS SET TO 'N'.  THE SKU STAYS ON THE SKU
051700*    TABLE SO IT CANNOT BE RE-USED BY A LATER ADD.
051800*
051900*    THIS SHOP DOES NOT PHYSICALLY DELETE PRODUCT MASTER RECORDS -
052000*    TOO MANY DOWNSTREAM REPORTS JOIN AGAINST HISTORICAL PRODUCT
052100*    ID'S FOR A DEACTIVATED ITEM TO RISK LOSING THE ROW OUTRIGHT.
052200*    A DEACTIVATED PRODUCT ID CAN STILL APPEAR ON AN OLDER SALE
052300*    DETAIL RECORD LONG AFTER IT STOPS SELLING.
052400*
052500 2400-DEACTIVATE-PRODUCT.
052600     MOVE PM-PROD-ID          TO NM-PROD-ID.
052700     MOVE PM-PROD-SKU         TO NM-PROD-SKU.
052800     MOVE PM-PROD-NAME        TO NM-PROD-NAME.
052900     MOVE PM-PROD-DESC        TO NM-PROD-DESC.
053000     MOVE PM-PROD-PRICE       TO NM-PROD-PRICE.
053100     MOVE PM-PROD-STOCK-QTY   TO NM-PROD-STOCK-QTY.
053200     MOVE PM-PROD-CATEGORY    TO NM-PROD-CATEGORY.
053300     MOVE 'N'                 TO NM-PROD-ACTIVE-FLAG.
053400     WRITE NM-PRODUCT-RECORD.
053500     ADD 1 TO C-DEACT-CTR.
053600*
053700*    AN OLD-MASTER RECORD WITH NO MATCHING TRANSACTION CARRIES
053800*    FORWARD TO THE NEW MASTER EXACTLY AS IT WAS.
053900*
054000 2500-COPY-UNCHANGED.
054100     MOVE PM-PROD-ID          TO NM-PROD-ID.
054200     MOVE PM-PROD-SKU         TO NM-PROD-SKU.
054300     MOVE PM-PROD-NAME        TO NM-PROD-NAME.
054400     MOVE PM-PROD-DESC        TO NM-PROD-DESC.
054500     MOVE PM-PROD-PRICE       TO NM-PROD-PRICE.
054600     MOVE PM-PROD-STOCK-QTY   TO NM-PROD-STOCK-QTY.
054700     MOVE PM-PROD-CATEGORY    TO NM-PROD-CATEGORY.
054800     MOVE PM-PROD-ACTIVE-FLAG TO NM-PROD-ACTIVE-FLAG.
054900     WRITE NM-PRODUCT-RECORD.
055000*
055100*    -------------------------------------------------------------
055200*    REJECT LISTING
055300*    EVERY TRANSACTION THAT FAILS TO POST FOR ANY REASON - BAD
055400*    ACTION CODE, DUPLICATE SKU, PRODUCT NOT ON FILE - FLOWS
055500*    THROUGH THIS ONE PARAGRAPH SO THERE IS A SINGLE PLACE THE
055600*    LISTING LAYOUT AND PAGE-BREAK LOGIC HAVE TO BE MAINTAINED.
055700*    -------------------------------------------------------------
055800 2900-REJECT-TXN.
055900     MOVE 'ADD'                TO O-ACTION.
056000     IF PT-ACTION-CHANGE
056100         MOVE 'CHANGE'         TO O-ACTION
056200     END-IF.
056300     IF PT-ACTION-DEACTIVATE
056400         MOVE 'DEACTIVATE'     TO O-ACTION
056500     END-IF.
056600     MOVE WS-TXN-KEY-X TO O-PROD-ID.
056700*
056800     WRITE ERRLINE
056900         FROM O-RECORD-AREA
057000             AFTER ADVANCING 2 LINES
057100                 AT EOP
057200                     PERFORM 9900-ERR-HEADING.
057300     ADD 1 TO C-ERR-CTR.
057400*
057500*    -------------------------------------------------------------
057600*    CLOSING
057700*    C-UNCH-CTR IS NOT PRINTED ON THE TOTALS LINE - IT IS CARRIED
057800*    FOR BALANCING ONLY, SO OPERATIONS CAN FOOT THE FOUR PRINTED
057900*    COUNTS PLUS THE UNCHANGED COUNT AGAINST THE OLD MASTER'S
058000*    RECORD COUNT FROM THE SORT STEP WHEN A RUN LOOKS SUSPECT.
058100*    -------------------------------------------------------------
058200 3000-CLOSING.
058300     MOVE C-ADD-CTR    TO O-ADD-CTR.
058400     MOVE C-CHG-CTR    TO O-CHG-CTR.
058500     MOVE C-DEACT-CTR  TO O-DEACT-CTR.
058600     MOVE C-ERR-CTR    TO O-ERR-CTR.
058700     WRITE ERRLINE
058800         FROM ERROR-TOTAL-LINE
058900             AFTER ADVANCING 3 LINES.
059000*
059100*    CLOSE IN OPEN ORDER - HOUSE HABIT, NOT A REQUIREMENT OF THE
059200*    COMPILER.
059300*
059400     CLOSE PRODUCT-TXN-IN.
059500     CLOSE PRODUCT-MASTER-OLD.
059600     CLOSE PRODUCT-MASTER-NEW.
059700     CLOSE ERROR-FILE.
059800*
059900*    -------------------------------------------------------------
060000*    READS
060100*    EACH READ MOVES ITS OWN KEY-HOLDER TO THE HIGH SENTINEL ON
060200*    END OF FILE INSTEAD OF JUST FLIPPING A SWITCH, SO 2000-MAINLINE
060300*    CAN COMPARE WS-OLD-KEY TO WS-TXN-KEY WITHOUT CARING WHICH FILE
060400*    (IF EITHER) HAS ALREADY HIT END OF FILE.
060500*    -------------------------------------------------------------
060600 9000-READ-OLD.
060700     READ PRODUCT-MASTER-OLD
060800         AT END
060900             MOVE 'NO' TO WS-OLD-SW
061000             MOVE 999999999 TO WS-OLD-KEY.
061100     IF WS-OLD-SW = 'YES'
061200         MOVE PM-PROD-ID TO WS-OLD-KEY
061300     END-IF.
061400*
061500 9010-READ-TXN.
061600     READ PRODUCT-TXN-IN
061700         AT END
061800             MOVE 'NO' TO WS-TXN-SW
061900             MOVE 999999999 TO WS-TXN-KEY.
062000     IF WS-TXN-SW = 'YES'
062100         MOVE PT-PROD-ID TO WS-TXN-KEY
062200     END-IF.
062300*
062400*    REJECT-LISTING PAGE HEADING - CALLED ONCE AT 1000-INIT AND
062500*    AGAIN BY 2900-REJECT-TXN'S AT EOP WHENEVER THE LINAGE COUNTER
062600*    REACHES THE FOOTING LINE.
062700*
062800 9900-ERR-HEADING.
062900     ADD 1 TO C-PCTR.
063000     MOVE C-PCTR TO O-PCTR.
063100     WRITE ERRLINE
063200         FROM ERROR-TITLE-LINE
063300             AFTER ADVANCING PAGE.
063400     WRITE ERRLINE
063500         FROM ERROR-COLUMN-LINE
063600             AFTER ADVANCING 2 LINES.
063700*
063800*    END OF PRODMAIN.
063900*
