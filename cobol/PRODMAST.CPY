000100*****************************************************************
000200* PRODMAST.CPY                                                  *
000300* PRODUCT MASTER RECORD LAYOUT - CATALOG, PRICE, AND ON HAND    *
000400* STOCK QUANTITY.  ONE RECORD PER SKU.  FILE IS MAINTAINED IN   *
000500* ASCENDING PM-PROD-ID SEQUENCE BY PRODMAIN AND IS READ/        *
000600* REWRITTEN (STOCK DEPLETION) BY SALEPOST.                      *
000700*****************************************************************
000800*  DATE      BY    REQUEST    DESCRIPTION                       *
000900*  --------  ----  ---------  ------------------------------    *
001000*  11/02/87  AL    PR-0118    ORIGINAL LAYOUT.                  *
001100*  04/14/91  AL    PR-0246    ADDED PM-PROD-CATEGORY.            *
001200*  09/30/98  DW    PR-0401    Y2K REVIEW - NO DATE FIELDS ON     *
001300*                             THIS RECORD, NO CHANGE REQUIRED.   *
001400*  02/11/03  SK    PR-0455    ADDED PM-PROD-ACTIVE-FLAG FOR      *
001500*                             LOGICAL DELETE (NO PHYSICAL        *
001600*                             REMOVE OF DISCONTINUED ITEMS).     *
001700*****************************************************************
001800 01  PM-PRODUCT-RECORD.
001900     05  PM-PROD-ID                  PIC 9(09).
002000     05  PM-PROD-SKU                 PIC X(20).
002100     05  PM-PROD-NAME                PIC X(30).
002200     05  PM-PROD-DESC                PIC X(50).
002300     05  PM-PROD-PRICE               PIC S9(8)V99.
002400     05  PM-PROD-PRICE-X  REDEFINES  PM-PROD-PRICE  PIC X(10).
002500     05  PM-PROD-STOCK-QTY           PIC S9(7).
002600     05  PM-PROD-STOCK-QTY-X REDEFINES PM-PROD-STOCK-QTY PIC X(07).
002700     05  PM-PROD-CATEGORY            PIC X(20).
002800     05  PM-PROD-ACTIVE-FLAG         PIC X(01).
002900         88  PM-PROD-IS-ACTIVE       VALUE 'Y'.
003000         88  PM-PROD-IS-INACTIVE     VALUE 'N'.
003100     05  FILLER                      PIC X(03).
