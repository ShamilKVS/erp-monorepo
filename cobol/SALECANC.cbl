000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              SALECANC.
000300 AUTHOR.                  ASHLEY LINDQUIST.
000400 INSTALLATION.            CRESCENT RETAIL DATA CENTER.
000500 DATE-WRITTEN.            04/18/88.
000600 DATE-COMPILED.
000700 SECURITY.                COMPANY CONFIDENTIAL - RETAIL SYSTEMS ONLY.
000800*****************************************************************
000900* SALECANC - SALE CANCELLATION UPDATE.                           *
001000* OLD-MASTER/NEW-MASTER SEQUENTIAL UPDATE OF THE SALES FILE      *
001100* AGAINST A SORTED FILE OF CANCELLATION REQUESTS, KEYED BY SALE  *
001200* ID.  A SALE ALREADY CANCELLED IS REJECTED; OTHERWISE THE       *
001300* STATUS IS SET TO CANCELLED AND THE REST OF THE HEADER CARRIES  *
001400* FORWARD UNCHANGED.  UNMATCHED SALES COPY STRAIGHT ACROSS.      *
001500*****************************************************************
001600*  DATE      BY    REQUEST    DESCRIPTION                       *
001700*  --------  ----  ---------  ------------------------------    *
001800*  04/18/88  AL    SL-0033    ORIGINAL PROGRAM - GENERIC SALES   *
001900*                             MASTER CORRECTION RUN FOR MANUAL   *
002000*                             ADJUSTMENTS KEYED FROM A PUNCHED   *
002100*                             CORRECTION DECK.                   *
002200*  09/30/98  DW    SL-0143    Y2K - DATE FIELDS EXPANDED TO      *
002300*                             9(8) YYYYMMDD THROUGHOUT.          *
002400*  05/02/06  SK    SL-0213    REPURPOSED AS THE SALE CANCELLATION*
002500*                             UPDATE, DRIVEN BY CANCEL-TXN-IN    *
002600*                             AGAINST THE NEW SH-SALE-STATUS     *
002700*                             FIELD.                             *
002800*  08/14/09  RT    SL-0263    ADDED A COUNT LINE AT THE END OF   *
002900*                             THE REJECT LISTING FOR THE NIGHTLY *
003000*                             BALANCING REPORT.                  *
003100*  06/03/14  RT    SL-0291    REVIEWED FOR THE NEW CATEGORY-CODE *
003200*                             VALUES FROM MERCHANDISING - NO CODE *
003300*                             CHANGE REQUIRED, THIS PROGRAM NEVER *
003400*                             TOUCHES PRODUCT CATEGORY.           *
003500*****************************************************************
003600*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900*
004000*    C01/TOP-OF-FORM IS USED BY THE REJECT LISTING'S PAGE HEADING
004100*    ONLY.  UPSI-0 IS RESERVED FOR A FUTURE TEST-RUN SWITCH AND IS
004200*    NOT YET TESTED ANYWHERE IN THIS PROGRAM.
004300*
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS NUM-CLASS IS '0' THRU '9'
004700     UPSI-0 ON STATUS IS UPSI-0-ON
004800            OFF STATUS IS UPSI-0-OFF.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200*
005300*    CANCELLATION REQUEST FILE - MUST ARRIVE FROM THE SORT STEP IN
005400*    SALE-ID SEQUENCE, ONE RECORD PER SALE TO BE CANCELLED.
005500*
005600     SELECT CANCEL-TXN-IN
005700         ASSIGN TO CANCTXN
005800         ORGANIZATION IS SEQUENTIAL.
005900*
006000*    OLD AND NEW SIDES OF THE SAME PHYSICAL SALES FILE - OLD IS
006100*    READ ONLY, NEW IS WRITTEN ONLY, AND THE JOB STEP THAT FOLLOWS
006200*    THIS ONE RENAMES SALESDTN OVER SALESDAT FOR TOMORROW'S RUN.
006300*
006400     SELECT SALES-FILE-OLD
006500         ASSIGN TO SALESDAT
006600         ORGANIZATION IS SEQUENTIAL.
006700     SELECT SALES-FILE-NEW
006800         ASSIGN TO SALESDTN
006900         ORGANIZATION IS SEQUENTIAL.
007000*
007100*    REJECT LISTING - ONE LINE PER CANCEL REQUEST THAT COULD NOT
007200*    BE APPLIED, PLUS THE END-OF-RUN TOTALS LINE.
007300*
007400     SELECT ERROR-FILE
007500         ASSIGN TO ERRORPRT
007600         ORGANIZATION IS RECORD SEQUENTIAL.
007700*
007800 DATA DIVISION.
007900 FILE SECTION.
008000*
008100*    CANCELLATION REQUEST LAYOUT LIVES IN CANCTXN.CPY - JUST THE
008200*    SALE ID AND SALE NUMBER, SINCE CANCELLING IS A STATUS FLIP
008300*    AND NEEDS NO OTHER REPLACEMENT DATA FROM THE REQUEST.
008400*
008500 FD  CANCEL-TXN-IN
008600     LABEL RECORD IS STANDARD
008700     RECORD CONTAINS 30 CHARACTERS
008800     DATA RECORD IS CX-CANCEL-REQUEST.
008900     COPY CANCTXN.
009000*
009100*    OLD SALES FILE - READ SEQUENCE ONLY, NEVER REWRITTEN IN PLACE.
009200*
009300 FD  SALES-FILE-OLD
009400     LABEL RECORD IS STANDARD
009500     RECORD CONTAINS 160 CHARACTERS
009600     DATA RECORD IS SH-SALE-RECORD.
009700     COPY SALEHDR.
009800*
009900*    NEW SALES FILE - SAME 160-BYTE LAYOUT AS THE OLD FILE, COPIED
010000*    A SECOND TIME WITH THE NH- PREFIX SO BOTH SIDES OF THE UPDATE
010100*    CAN BE HELD AT ONCE WITHOUT A NAME CLASH.
010200*
010300 FD  SALES-FILE-NEW
010400     LABEL RECORD IS STANDARD
010500     RECORD CONTAINS 160 CHARACTERS
010600     DATA RECORD IS NH-SALE-RECORD.
010700     COPY SALEHDR REPLACING LEADING ==SH-== BY ==NH-==.
010800*
010900*    REJECT LISTING PRINT FILE - LINAGE FOOTING AT 55 LEAVES ROOM
011000*    FOR THE COLUMN HEADING TO REPRINT BEFORE THE PAGE RUNS OUT.
011100*
011200 FD  ERROR-FILE
011300     LABEL RECORD IS OMITTED
011400     RECORD CONTAINS 132 CHARACTERS
011500     LINAGE IS 60 WITH FOOTING AT 55
011600     DATA RECORD IS ERRLINE.
011700 01  ERRLINE                          PIC X(132).
011800*
011900*    -------------------------------------------------------------
012000*    WORKING-STORAGE
012100*    -------------------------------------------------------------
012200 WORKING-STORAGE SECTION.
012300*
012400*    THESE THREE STAND ALONE AT THE 77 LEVEL RATHER THAN INSIDE
012500*    WORK-AREA - WS-OLD-SW AND WS-TXN-SW ARE THE TWO INDEPENDENT
012600*    END-OF-FILE SWITCHES DRIVING THE MATCH-MERGE (SEE 9000/9010
012700*    BELOW), AND C-PCTR BELONGS TO THE REJECT LISTING ALONE -
012800*    KEEPING ALL THREE OUT ON THEIR OWN MAKES THAT CLEAR AT A
012900*    GLANCE WHEN READING THE COMPILE LISTING.
013000*
013100 77  WS-OLD-SW                        PIC X(03)    VALUE 'YES'.
013200 77  WS-TXN-SW                        PIC X(03)    VALUE 'YES'.
013300 77  C-PCTR                           PIC 9(02)    VALUE ZERO COMP.
013400*
013500*    RUN COUNTERS - CANCELLED AND REJECTED ARE PRINTED ON THE
013600*    TOTALS LINE AT 3000-CLOSING; UNCHANGED IS CARRIED FOR
013700*    BALANCING ONLY AND IS NOT PRINTED.
013800*
013900 01  WORK-AREA.
014000     05  C-CANC-CTR                   PIC 9(07)    VALUE ZERO COMP.
014100     05  C-REJ-CTR                    PIC 9(07)    VALUE ZERO COMP.
014200     05  C-UNCH-CTR                   PIC 9(07)    VALUE ZERO COMP.
014300     05  FILLER                       PIC X(04)    VALUE SPACES.
014400*
014500*    TODAY'S DATE, BROKEN OUT FOR THE REJECT-LISTING HEADING.
014600*
014700 01  I-DATE.
014800     05  I-YEAR                       PIC 9(4).
014900     05  I-MONTH                      PIC 99.
015000     05  I-DAY                        PIC 99.
015100*
015200 01  WS-CURRENT-DATE-NUM  REDEFINES  I-DATE   PIC 9(08).
015300*
015400*    THE OLD-MASTER AND TRANSACTION KEYS ARE HELD HERE SO 2000-
015500*    MAINLINE CAN COMPARE THEM WITHOUT REFERRING TO A RECORD THAT
015600*    MAY ALREADY HAVE HIT END OF FILE.  A 999999999 SENTINEL KEY
015700*    DRAINS WHICHEVER STREAM RUNS OUT FIRST.
015800*
015900 01  WS-OLD-KEY                       PIC 9(09)    VALUE 999999999.
016000 01  WS-OLD-KEY-X  REDEFINES  WS-OLD-KEY   PIC X(09).
016100*
016200 01  WS-TXN-KEY                       PIC 9(09)    VALUE 999999999.
016300 01  WS-TXN-KEY-X  REDEFINES  WS-TXN-KEY   PIC X(09).
016400*
016500*    -------------------------------------------------------------
016600*    PRINT LINES - REJECT LISTING.  TITLE, THEN COLUMN HEADINGS,
016700*    THEN ONE DETAIL LINE PER REJECTED CANCEL REQUEST, THEN THE
016800*    END-OF-RUN TOTALS LINE.
016900*    -------------------------------------------------------------
017000 01  ERROR-TITLE-LINE.
017100     05  FILLER       PIC X(6)    VALUE "DATE:".
017200     05  O-MONTH      PIC 99.
017300     05  FILLER       PIC X       VALUE "/".
017400     05  O-DAY        PIC 99.
017500     05  FILLER       PIC X       VALUE "/".
017600     05  O-YEAR       PIC 9(4).
017700     05  FILLER       PIC X(30)   VALUE SPACES.
017800     05  FILLER       PIC X(31)   VALUE 'SALE CANCELLATION REJECT LIST'.
017900     05  FILLER       PIC X(22)   VALUE SPACES.
018000     05  FILLER       PIC X(6)    VALUE "PAGE:".
018100     05  O-PCTR       PIC Z9.
018200     05  FILLER       PIC X(25)   VALUE SPACES.
018300*
018400*
018500*    COLUMN HEADINGS, REPRINTED EVERY TIME 9900-ERR-HEADING FIRES.
018600*
018700 01  ERROR-COLUMN-LINE.
018800     05  FILLER       PIC X(10)   VALUE SPACES.
018900     05  FILLER       PIC X(7)    VALUE 'SALE ID'.
019000     05  FILLER       PIC X(10)   VALUE SPACES.
019100     05  FILLER       PIC X(11)   VALUE 'SALE NUMBER'.
019200     05  FILLER       PIC X(10)   VALUE SPACES.
019300     05  FILLER       PIC X(6)    VALUE 'REASON'.
019400     05  FILLER       PIC X(78)   VALUE SPACES.
019500*
019600*
019700*    ONE REJECT LINE - SALE ID (EDITED FROM THE TRANSACTION-KEY
019800*    HOLDER SO THE FIELD PRINTS EVEN FOR AN UNMATCHED REQUEST),
019900*    THE SALE NUMBER FROM THE REQUEST ITSELF, AND THE REASON.
020000*
020100 01  ERROR-DETAIL-LINE.
020200     05  FILLER       PIC X(10)   VALUE SPACES.
020300     05  O-SALE-ID    PIC X(09).
020400     05  FILLER       PIC X(8)    VALUE SPACES.
020500     05  O-SALE-NUM   PIC X(14).
020600     05  FILLER       PIC X(6)    VALUE SPACES.
020700     05  O-ERR-MSG    PIC X(40).
020800     05  FILLER       PIC X(45)   VALUE SPACES.
020900*
021000*
021100*    END-OF-RUN TOTALS LINE - CANCELLED AND REJECTED COUNTS,
021200*    WRITTEN ONCE AT 3000-CLOSING AFTER THE LAST REQUEST.
021300*
021400 01  ERROR-TOTAL-LINE.
021500     05  FILLER       PIC X(10)   VALUE SPACES.
021600     05  FILLER       PIC X(18)   VALUE 'SALES CANCELLED: '.
021700     05  O-CANC-CTR   PIC ZZZ,ZZ9.
021800     05  FILLER       PIC X(10)   VALUE SPACES.
021900     05  FILLER       PIC X(11)   VALUE 'REJECTED: '.
022000     05  O-REJ-CTR    PIC ZZZ,ZZ9.
022100     05  FILLER       PIC X(69)   VALUE SPACES.
022200*
022300*    -------------------------------------------------------------
022400*    MAIN CONTROL - RUN THE OLD/NEW SALES FILE UPDATE TO
022500*    COMPLETION (BOTH SWITCHES SET 'NO'), PRINT THE TOTALS LINE
022600*    AND QUIT.
022700*    -------------------------------------------------------------
022800 PROCEDURE DIVISION.
022900*
023000 0000-SALECANC.
023100*
023200*    UNLIKE PRODMAIN AND SALEPOST THIS PROGRAM HAS NO SKU OR
023300*    PRODUCT TABLE TO PRE-LOAD - A CANCELLATION NEEDS NOTHING BUT
023400*    THE TWO FILES BEING MATCH-MERGED, SO 1000-INIT IS SHORT.
023500*
023600     PERFORM 1000-INIT.
023700     PERFORM 2000-MAINLINE
023800         UNTIL WS-OLD-SW = 'NO'
023900           AND WS-TXN-SW = 'NO'.
024000     PERFORM 3000-CLOSING.
024100     STOP RUN.
024200*
024300*    -------------------------------------------------------------
024400*    INITIALIZATION
024500*    -------------------------------------------------------------
024600 1000-INIT.
024700     MOVE FUNCTION CURRENT-DATE TO I-DATE.
024800     MOVE I-DAY TO O-DAY.
024900     MOVE I-MONTH TO O-MONTH.
025000     MOVE I-YEAR TO O-YEAR.
025100*
025200     OPEN INPUT CANCEL-TXN-IN.
025300     OPEN INPUT SALES-FILE-OLD.
025400     OPEN OUTPUT SALES-FILE-NEW.
025500     OPEN OUTPUT ERROR-FILE.
025600*
025700     PERFORM 9900-ERR-HEADING.
025800     PERFORM 9000-READ-OLD.
025900     PERFORM 9010-READ-TXN.
026000*
026100*    -------------------------------------------------------------
026200*    MAINLINE - CLASSIC LOW/EQUAL/HIGH MATCH-MERGE COMPARE.  A
026300*    CANCEL REQUEST KEY LOWER THAN EVERY REMAINING SALE KEY (THE
026400*    HIGH LEG BELOW) HAS NO MATCHING SALE AND IS REJECTED OUTRIGHT
026500*    WITHOUT EVER REACHING 2100-PROCESS-MATCHED-TXN.
026600*    -------------------------------------------------------------
026700 2000-MAINLINE.
026800     IF WS-OLD-KEY < WS-TXN-KEY
026900         PERFORM 2500-COPY-UNCHANGED
027000         PERFORM 9000-READ-OLD
027100     ELSE
027200         IF WS-OLD-KEY = WS-TXN-KEY
027300             PERFORM 2100-PROCESS-MATCHED-TXN
027400             PERFORM 9000-READ-OLD
027500             PERFORM 9010-READ-TXN
027600         ELSE
027700             MOVE 'CANCEL REQUEST HAS NO MATCHING SALE.'
027800                 TO O-ERR-MSG
027900             PERFORM 2900-REJECT-TXN
028000             PERFORM 9010-READ-TXN
028100         END-IF
028200     END-IF.
028300*
028400*
028500*    A SALE MATCHED TO A CANCEL REQUEST IS EITHER ALREADY
028600*    CANCELLED (REJECT, THEN COPY FORWARD UNCHANGED) OR STILL
028700*    ACTIVE (FLIP THE STATUS AND WRITE THE NEW RECORD).  STOCK IS
028800*    NOT RESTORED TO THE PRODUCT MASTER - SEE THE SYSTEM NON-GOALS.
028900*
029000 2100-PROCESS-MATCHED-TXN.
029100     IF SH-STATUS-CANCELLED
029200         MOVE 'SALE ALREADY CANCELLED.' TO O-ERR-MSG
029300         PERFORM 2900-REJECT-TXN
029400         PERFORM 2500-COPY-UNCHANGED
029500     ELSE
029600         MOVE SH-SALE-RECORD TO NH-SALE-RECORD
029700         SET NH-STATUS-CANCELLED TO TRUE
029800         WRITE NH-SALE-RECORD
029900         ADD 1 TO C-CANC-CTR
030000     END-IF.
030100*
030200*    UNMATCHED OLD-MASTER RECORDS CARRY FORWARD WITH NO CHANGE.
030300*
030400 2500-COPY-UNCHANGED.
030500     MOVE SH-SALE-RECORD TO NH-SALE-RECORD.
030600     WRITE NH-SALE-RECORD.
030700     ADD 1 TO C-UNCH-CTR.
030800*
030900*
031000*    -------------------------------------------------------------
031100*    REJECT LISTING - EVERY CANCEL REQUEST THAT COULD NOT BE
031200*    APPLIED (NO MATCHING SALE, OR ALREADY CANCELLED) FLOWS THROUGH
031300*    THIS ONE PARAGRAPH.
031400*    -------------------------------------------------------------
031500 2900-REJECT-TXN.
031600     ADD 1 TO C-REJ-CTR.
031700     MOVE WS-TXN-KEY-X   TO O-SALE-ID.
031800     MOVE CX-SALE-NUMBER TO O-SALE-NUM.
031900     WRITE ERRLINE FROM ERROR-DETAIL-LINE
032000         AFTER ADVANCING 1 LINE
032100             AT EOP
032200                 PERFORM 9900-ERR-HEADING.
032300*
032400*    -------------------------------------------------------------
032500*    CLOSING - C-UNCH-CTR IS NOT PRINTED ON THE TOTALS LINE; IT IS
032600*    CARRIED FOR BALANCING ONLY, AGAINST THE OLD SALES FILE'S
032700*    RECORD COUNT FROM THE SORT STEP WHEN A RUN LOOKS SUSPECT.
032800*    -------------------------------------------------------------
032900 3000-CLOSING.
033000     MOVE C-CANC-CTR TO O-CANC-CTR.
033100     MOVE C-REJ-CTR  TO O-REJ-CTR.
033200     WRITE ERRLINE FROM ERROR-TOTAL-LINE
033300         AFTER ADVANCING 2 LINES.
033400*
033500*    CLOSE IN OPEN ORDER - HOUSE HABIT, NOT A REQUIREMENT OF THE
033600*    COMPILER.
033700*
033800     CLOSE CANCEL-TXN-IN.
033900     CLOSE SALES-FILE-OLD.
034000     CLOSE SALES-FILE-NEW.
034100     CLOSE ERROR-FILE.
034200*
034300*    -------------------------------------------------------------
034400*    READS
034500*    EACH READ MOVES ITS OWN KEY-HOLDER TO THE HIGH SENTINEL ON
034600*    END OF FILE INSTEAD OF JUST FLIPPING A SWITCH, SO 2000-MAINLINE
034700*    CAN COMPARE WS-OLD-KEY TO WS-TXN-KEY WITHOUT CARING WHICH FILE
034800*    (IF EITHER) HAS ALREADY HIT END OF FILE.
034900*    -------------------------------------------------------------
035000 9000-READ-OLD.
035100     READ SALES-FILE-OLD
035200         AT END
035300             MOVE 'NO' TO WS-OLD-SW
035400             MOVE 999999999 TO WS-OLD-KEY.
035500     IF WS-OLD-SW = 'YES'
035600         MOVE SH-SALE-ID TO WS-OLD-KEY
035700     END-IF.
035800*
035900 9010-READ-TXN.
036000     READ CANCEL-TXN-IN
036100         AT END
036200             MOVE 'NO' TO WS-TXN-SW
036300             MOVE 999999999 TO WS-TXN-KEY.
036400     IF WS-TXN-SW = 'YES'
036500         MOVE CX-SALE-ID TO WS-TXN-KEY
036600     END-IF.
036700*
036800*    REJECT-LISTING PAGE HEADING - CALLED ONCE AT 1000-INIT AND
036900*    AGAIN BY 2900-REJECT-TXN'S AT EOP WHENEVER THE LINAGE COUNTER
037000*    REACHES THE FOOTING LINE.
037100*
037200 9900-ERR-HEADING.
037300     ADD 1 TO C-PCTR.
037400     MOVE C-PCTR TO O-PCTR.
037500     WRITE ERRLINE FROM ERROR-TITLE-LINE
037600         AFTER ADVANCING PAGE.
037700     WRITE ERRLINE FROM ERROR-COLUMN-LINE
037800         AFTER ADVANCING 2 LINES.
037900*
038000*    END OF SALECANC.
038100*
