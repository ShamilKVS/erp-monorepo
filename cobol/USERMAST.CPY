000100*****************************************************************
000200* USERMAST.CPY                                                  *
000300* USER (CASHIER) MASTER RECORD.  SALEPOST LOOKS THIS FILE UP BY *
000400* USER ID ONLY, TO CONFIRM THE CASHIER ON THE TRANSACTION       *
000500* EXISTS - LOGIN/PASSWORD CHECKING IS AN ON-LINE FUNCTION AND   *
000600* IS NOT PART OF THIS BATCH SYSTEM.                             *
000700*****************************************************************
000800*  DATE      BY    REQUEST    DESCRIPTION                       *
000900*  --------  ----  ---------  ------------------------------    *
001000*  03/05/92  AL    SL-0012    ORIGINAL LAYOUT.                  *
001100*  05/02/06  SK    SL-0211    ADDED UM-USER-ACTIVE-FLAG.         *
001200*****************************************************************
001300 01  UM-USER-RECORD.
001400     05  UM-USER-ID                  PIC 9(09).
001500     05  UM-USER-NAME                PIC X(24).
001600     05  UM-USER-ROLE                PIC X(01).
001700         88  UM-ROLE-CASHIER         VALUE 'C'.
001800         88  UM-ROLE-MANAGER         VALUE 'M'.
001900         88  UM-ROLE-ADMIN           VALUE 'A'.
002000     05  UM-USER-ACTIVE-FLAG         PIC X(01).
002100         88  UM-USER-IS-ACTIVE       VALUE 'Y'.
002200     05  UM-USER-STORE-NO            PIC 9(03).
002300     05  FILLER                      PIC X(22).
