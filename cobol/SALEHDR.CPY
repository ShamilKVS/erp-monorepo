000100*****************************************************************
000200* SALEHDR.CPY                                                   *
000300* SALE HEADER RECORD - ONE PER POSTED SALE.  WRITTEN BY SALEPOST*
000400* AT POSTING TIME, READ BY SALESRPT AND SALEDTLX FOR REPORTING, *
000500* READ AND REWRITTEN BY SALECANC WHEN A SALE IS CANCELLED.      *
000600*****************************************************************
000700*  DATE      BY    REQUEST    DESCRIPTION                       *
000800*  --------  ----  ---------  ------------------------------    *
000900*  03/05/92  AL    SL-0010    ORIGINAL LAYOUT.                  *
001000*  07/19/95  AL    SL-0088    ADDED SH-SALE-PAY-METHOD.          *
001100*  09/30/98  DW    SL-0140    Y2K - SH-SALE-DATE EXPANDED TO     *
001200*                             9(8) YYYYMMDD, WAS 9(6) YYMMDD.    *
001300*  05/02/06  SK    SL-0210    ADDED SH-SALE-STATUS FOR CANCEL/   *
001400*                             REFUND TRACKING.                   *
001500*****************************************************************
001600 01  SH-SALE-RECORD.
001700     05  SH-SALE-ID                  PIC 9(09).
001800     05  SH-SALE-NUMBER               PIC X(14).
001900     05  SH-SALE-USER-ID             PIC 9(09).
002000     05  SH-SALE-CUST-NAME           PIC X(30).
002100     05  SH-SALE-CUST-PHONE          PIC X(15).
002200     05  SH-SALE-SUBTOTAL            PIC S9(10)V99.
002300     05  SH-SALE-TAX-AMT             PIC S9(8)V99.
002400     05  SH-SALE-DISC-AMT            PIC S9(8)V99.
002500     05  SH-SALE-TOTAL-AMT           PIC S9(10)V99.
002600     05  SH-SALE-PAY-METHOD          PIC X(13).
002700         88  SH-PAY-CASH             VALUE 'CASH'.
002800         88  SH-PAY-CARD             VALUE 'CARD'.
002900         88  SH-PAY-BANK-TRANSFER    VALUE 'BANK-TRANSFER'.
003000         88  SH-PAY-OTHER            VALUE 'OTHER'.
003100     05  SH-SALE-STATUS              PIC X(09).
003200         88  SH-STATUS-PENDING       VALUE 'PENDING'.
003300         88  SH-STATUS-COMPLETED     VALUE 'COMPLETED'.
003400         88  SH-STATUS-CANCELLED     VALUE 'CANCELLED'.
003500         88  SH-STATUS-REFUNDED      VALUE 'REFUNDED'.
003600     05  SH-SALE-DATE                PIC 9(08).
003700     05  SH-SALE-DATE-R  REDEFINES  SH-SALE-DATE.
003800         10  SH-SALE-DATE-YYYY       PIC 9(04).
003900         10  SH-SALE-DATE-MM         PIC 9(02).
004000         10  SH-SALE-DATE-DD         PIC 9(02).
004100     05  SH-SALE-ITEM-COUNT          PIC 9(03).
004200     05  FILLER                      PIC X(06).
